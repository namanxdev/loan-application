000100******************************************************************
000200*    C O P Y B O O K   D E   R E G I S T R O   D E   E N T R A D A
000300******************************************************************
000400* MIEMBRO     : PRAPLIC                                          *
000500* SISTEMA     : PRESTAMOS PERSONALES NBFC (CLIENTE EXTERIOR)     *
000600* ARCHIVO     : APLICA  (SOLICITUDES DE PRESTAMO, ENTRADA)       *
000700* LONGITUD    : 120 BYTES, REGISTRO FIJO                         *
000800* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000900* FECHA       : 14/01/2024                                       *
001000* DESCRIPCION : LAYOUT DEL REGISTRO DE SOLICITUD TAL COMO LO     *
001100*             : ENTREGA EL SISTEMA DE TOMA DE SOLICITUDES DEL    *
001200*             : CLIENTE (NBFC, INDIA). CADA CAMPO NUMERICO VIENE *
001300*             : DE DERECHA A IZQUIERDA CON CEROS, LOS CAMPOS     *
001400*             : ALFABETICOS VIENEN JUSTIFICADOS A LA IZQUIERDA   *
001500*             : CON ESPACIOS.  NO RENUMERAR COLUMNAS SIN AVISAR  *
001600*             : AL CLIENTE, EL LAYOUT ES CONTRACTUAL.            *
001700******************************************************************
001800* BITACORA DE CAMBIOS DEL COPYBOOK                               *
001900*   14/01/2024 EDRD TICKET NBFC-0118  PRIMERA VERSION            *
002000*   22/03/2024 EDRD TICKET NBFC-0142  SE AGREGAN LOS CAMPOS DE   *
002100*                   PUNTAJE DE BURO, VELOCIDAD, DOCUMENTO,       *
002200*                   LISTA NEGRA Y ESTABILIDAD QUE EL CLIENTE     *
002300*                   ANTES ENTREGABA POR SERVICIO EN LINEA        *
002400******************************************************************
002500 01  REG-APLICACION.
002600*---------------------------------------------------------------*
002700*    IDENTIFICACION DE LA SOLICITUD                              *
002800*---------------------------------------------------------------*
002900     05  APL-ID                      PIC 9(06).
003000     05  APL-NOMBRE-CLIENTE          PIC X(25).
003100*---------------------------------------------------------------*
003200*    DATOS DE CONTACTO Y DOCUMENTOS KYC (SIN EDITAR, TAL CUAL    *
003300*    LOS DIGITA EL SOLICITANTE; PRVERC01 LOS VALIDA Y ENMASCARA) *
003400*---------------------------------------------------------------*
003500     05  APL-CELULAR                 PIC X(10).
003600     05  APL-PAN.
003700         10  APL-PAN-LETRAS-1        PIC X(05).
003800         10  APL-PAN-NUMEROS         PIC X(04).
003900         10  APL-PAN-LETRA-2         PIC X(01).
004000     05  APL-AADHAAR                 PIC X(12).
004100*---------------------------------------------------------------*
004200*    DATOS DEL PRESTAMO SOLICITADO                               *
004300*---------------------------------------------------------------*
004400     05  APL-MONTO-SOLICITADO        PIC 9(09).
004500     05  APL-PLAZO-MESES             PIC 9(03).
004600     05  APL-INGRESO-MENSUAL         PIC 9(07).
004700*---------------------------------------------------------------*
004800*    INSUMOS DE SERVICIOS EXTERNOS (BURO DE CREDITO, MOTOR DE    *
004900*    FRAUDE). EL CLIENTE LOS RESUELVE ANTES DE ENTREGAR EL       *
005000*    ARCHIVO; EL BATCH YA NO LLAMA A NINGUN SERVICIO EN LINEA    *
005100*    (VER TICKET NBFC-0142).                                     *
005200*---------------------------------------------------------------*
005300     05  APL-PUNTAJE-BURO            PIC 9(03).                   NBFC0142
005400     05  APL-PUNTAJE-VELOCIDAD       PIC 9(03).                   NBFC0142
005500     05  APL-PUNTAJE-DOCUMENTO       PIC 9(03).                   NBFC0142
005600     05  APL-LISTA-NEGRA             PIC X(01).                   NBFC0142
005700         88  APL-EN-LISTA-NEGRA            VALUE 'Y'.
005800         88  APL-FUERA-LISTA-NEGRA         VALUE 'N'.
005900     05  APL-PUNTAJE-ESTABILIDAD     PIC 9(03).                   NBFC0142
006000     05  FILLER                      PIC X(25).
006100*---------------------------------------------------------------*
006200*    REDEFINICIONES DE USO EN LAS RUTINAS DE VALIDACION          *
006300*---------------------------------------------------------------*
006400* VISTA DEL CELULAR EN DOS BLOQUES, USADA POR PRVERC01 PARA
006500* ENMASCARAR COMO XXXXXXnnnn (SE CONSERVAN LOS ULTIMOS 4)
006600     05  APL-CELULAR-R REDEFINES APL-CELULAR.
006700         10  APL-CELULAR-PRIMEROS    PIC X(06).
006800         10  APL-CELULAR-ULTIMOS     PIC X(04).
006900* VISTA DEL INGRESO EN BLOQUES DE MILES/UNIDADES, USADA POR
007000* 440-ANALISIS-INGRESOS PARA DETECTAR INGRESO "REDONDO"
007100     05  APL-INGRESO-R REDEFINES APL-INGRESO-MENSUAL.
007200         10  APL-INGRESO-MILES       PIC 9(04).
007300         10  APL-INGRESO-UNIDADES    PIC 9(03).
007400* VISTA DEL AADHAAR SIN GUIONES, SOLO PARA ENMASCARAR LOS
007500* ULTIMOS 4 DIGITOS EN EL REPORTE (PRVERC01 HACE LA VALIDACION)
007600     05  APL-AADHAAR-R REDEFINES APL-AADHAAR.
007700         10  APL-AADHAAR-PRIMEROS    PIC X(08).
007800         10  APL-AADHAAR-ULTIMOS     PIC X(04).
