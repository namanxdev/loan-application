000100******************************************************************
000200* FECHA       : 08/11/1988                                       *
000300* PROGRAMADOR : CARLOS ALBERTO SOLIS (CAS)                       *
000400* APLICACION  : PRESTAMOS PERSONALES                             *
000500* PROGRAMA    : PRSANC01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE DECISION DE PRESTAMOS. LEE EL ARCHIVO   *
000800*             : DE SOLICITUDES, CORRE CADA UNA POR LA CADENA DE  *
000900*             : EVALUACIONES (VENTAS, KYC, CREDITICIO, INGRESOS, *
001000*             : FRAUDE) Y EMITE EL FALLO FINAL (SANCIONADO,      *
001100*             : RECHAZADO O REVISION MANUAL) CON SU CARTA DE     *
001200*             : SANCION Y LOS TOTALES DE CONTROL DE LA CORRIDA.  *
001300* ARCHIVOS    : APLICA (ENTRADA), DECIS (SALIDA), REPORTE(SALIDA)*
001400* PROGRAMA(S) : PRVERC01                                         *
001500* INSTALADO   : 02/01/1989                                       *
001600* BPM/RATIONAL: 100412                                           *
001700******************************************************************
001800* BITACORA DE CAMBIOS                                            *
001900*   08/11/1988 CAS SOL-0100  PRIMERA VERSION. CALIFICA SOLICI-   *
002000*                   TUDES DE PRESTAMO DE CONSUMO DE LA CARTERA   *
002100*                   LOCAL, CINCO ETAPAS DE EVALUACION FIJAS      *
002200*   14/02/1989 CAS SOL-0107  SE AGREGA EL DESGLOSE DE PUNTAJE    *
002300*                   POR ETAPA AL ARCHIVO DE SALIDA               *
002400*   19/07/1990 CAS SOL-0133  CORRIGE CALCULO DE CUOTA, NO        *
002500*                   REDONDEABA CORRECTAMENTE EL CENTAVO          *
002600*   03/03/1992 MRQ SOL-0171  SE AGREGA EL CORTE DE REVISION      *
002700*                   MANUAL CUANDO HAY DOS O MAS ETAPAS EN DUDA   *
002800*   25/09/1993 MRQ SOL-0205  SE AGREGA PANTALLA DE TOTALES AL    *
002900*                   CONSOLE AL FINALIZAR LA CORRIDA              *
003000*   11/01/1995 JLH SOL-0240  AJUSTE DE TOPES DE MONTO Y PLAZO    *
003100*                   SEGUN NUEVA POLITICA DE RIESGO               *
003200*   02/12/1996 JLH SOL-0266  SE EXTRAE LA VERIFICACION DE        *
003300*                   DOCUMENTOS A SUBRUTINA APARTE (PRVERC01)     *
003400*                   PARA PODER REUTILIZARLA EN OTROS BATCH       *
003500*   18/08/1998 JLH SOL-0288  REVISION Y2K: FECHA DE CORRIDA Y    *
003600*                   CAMPOS DE FECHA INTERNOS PASAN A AAAAMMDD,   *
003700*                   YA NO SE TRUNCA EL SIGLO                     *
003800*   07/01/1999 JLH SOL-0291  PRUEBAS DE PASO DE SIGLO SOBRE      *
003900*                   DATOS REALES, SIN HALLAZGOS                  *
004000*   22/05/2001 RDP SOL-0334  SE AGREGA CONTROL DE SALDO TOTAL    *
004100*                   DE CAPITAL Y CUOTA SANCIONADA EN EL TRAILER  *
004200*   14/10/2004 RDP SOL-0362  SOPORTE PARA CARTERA INSTITUCIONAL, *
004300*                   NUEVOS RANGOS DE PUNTAJE DE BURO             *
004400*   09/06/2008 RDP SOL-0401  SE ESTANDARIZA EL REPORTE A 132     *
004500*                   COLUMNAS PARA LA IMPRESORA NUEVA DE SALIDA   *
004600*   30/03/2011 GTZ SOL-0455  PRIMER CLIENTE NBFC (INDIA): SE     *
004700*                   AGREGAN CAMPOS PAN Y AADHAAR AL LAYOUT DE    *
004800*                   ENTRADA, PRVERC01 AHORA VALIDA AMBOS         *
004900*   16/11/2012 GTZ SOL-0467  CLASIFICACION DE TITULAR DE PAN     *
005000*                   (PERSONA, EMPRESA, HUF, ETC.) EN LA CARTA    *
005100*   21/02/2015 GTZ SOL-0489  SE AGREGA EL MOTOR DE PUNTAJE DE    *
005200*                   FRAUDE (VELOCIDAD, DOCUMENTO, LISTA NEGRA)   *
005300*   12/09/2017 WLM SOL-0512  TASA FIJA DE COLOCACION AL 12%      *
005400*                   ANUAL, CUOTA POR SALDOS INSOLUTOS            *
005500*   05/04/2019 WLM SOL-0540  SALIDA ANTICIPADA DEL PIPELINE EN   *
005600*                   CUALQUIER ETAPA QUE RECHACE, YA NO SOLO EN   *
005700*                   VENTAS, PARA AHORRAR CICLOS DE CPU           *
005800*   23/01/2021 WLM SOL-0561  SE AGREGA EL PUNTAJE PONDERADO      *
005900*                   FINAL Y LA REGLA DE DOS-O-MAS-REVISIONES     *
006000*   14/01/2024 EDRD SOL-0118 NBFC-0118  CUTOVER AL CLIENTE NBFC  *
006100*                   ACTUAL (PRESTAMOS PERSONALES), LOS CINCO     *
006200*                   PUNTAJES DE SERVICIOS EXTERNOS (BURO, VELO-  *
006300*                   CIDAD, DOCUMENTO, LISTA NEGRA, ESTABILIDAD)  *
006400*                   AHORA LLEGAN EN EL ARCHIVO DE ENTRADA        *
006500*   22/03/2024 EDRD NBFC-0142  SE AGREGA EL PUNTAJE DE           *
006600*                   ESTABILIDAD DE INGRESOS A LA ETAPA DE        *
006700*                   ANALISIS DE INGRESOS                         *
006800*   09/08/2026 PTV  NBFC-0163  DOS HALLAZGOS DE AUDITORIA SOBRE  *
006900*                   RECHAZOS CONSECUTIVOS: (1) EL MOTIVO DE      *
007000*                   RECHAZO SE QUEDABA PEGADO DE LA SOLICITUD    *
007100*                   ANTERIOR CUANDO EL RECHAZO ERA POR ETAPAS,   *
007200*                   (2) CUOTA Y PUNTAJE DE BURO SALIAN CON EL    *
007300*                   DATO VIEJO CUANDO LA SOLICITUD SE RECHAZABA  *
007400*                   ANTES DE LLEGAR AL ANALISIS CREDITICIO       *
007500******************************************************************
007600 IDENTIFICATION DIVISION.
007700 PROGRAM-ID.                     PRSANC01.
007800 AUTHOR.                         CARLOS ALBERTO SOLIS.
007900 INSTALLATION.                   SOLUCIONES DE CARTERA, S.A.
008000 DATE-WRITTEN.                   08/11/1988.
008100 DATE-COMPILED.
008200 SECURITY.                       USO INTERNO - CLASIFICACION C.
008300******************************************************************
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM
008800* C01 CONTROLA EL SALTO DE PAGINA DE LA IMPRESORA AL ARMAR EL
008900* ENCABEZADO DE CADA HOJA DEL REPORTE
009000     CLASS DIGITOS IS '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
009100* CLASE PROPIA PARA VALIDAR CAMPOS NUMERICOS SIN DEPENDER DE
009200* FUNCIONES INTRINSICAS QUE ESTE COMPILADOR NO TRAE
009300     UPSI-0 ON STATUS IS WKS-UPSI-CORRIDA-PRUEBA
009400* EL SWITCH UPSI-0 LO PRENDE EL JCL/SCRIPT DE CORRIDA PARA QUE EL
009500* PROGRAMA SEPA SI ES UNA CORRIDA DE PRUEBA (NO ACTUALIZA SALDOS
009600* DE CONTROL CONTRA EL MAESTRO) O UNA CORRIDA NORMAL DE PRODUCCION
009700     UPSI-0 OFF STATUS IS WKS-UPSI-CORRIDA-NORMAL.
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000     SELECT APLICA   ASSIGN   TO APLICA
010100* ARCHIVO DE ENTRADA, UNA SOLICITUD DE PRESTAMO POR REGISTRO
010200            FILE STATUS       IS FS-APLICA.
010300
010400     SELECT DECIS    ASSIGN   TO DECIS
010500* ARCHIVO DE SALIDA CON EL FALLO DE CADA SOLICITUD, LO CONSUME
010600* EL SISTEMA DE DESEMBOLSO AGUAS ABAJO
010700            FILE STATUS       IS FS-DECIS.
010800
010900     SELECT REPORTE  ASSIGN   TO REPORTE
011000* REPORTE IMPRESO: RESUMEN DE EVALUACION, CARTAS DE SANCION Y
011100* TOTALES DE CONTROL DE LA CORRIDA
011200            FILE STATUS       IS FS-REPORTE.
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600******************************************************************
011700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011800******************************************************************
011900*   SOLICITUDES DE PRESTAMO RECIBIDAS DEL CLIENTE (ENTRADA)
012000*   DECISIONES DE PRESTAMO, UNA POR SOLICITUD (SALIDA)
012100*   CARTAS DE SANCION, RESUMEN DE EVALUACION Y TOTALES (SALIDA)
012200 FD  APLICA
012300     RECORDING MODE IS F
012400     RECORD CONTAINS 120 CHARACTERS
012500     LABEL RECORD IS STANDARD.
012600     COPY PRAPLIC.                                                NBFC0118
012700
012800 FD  DECIS
012900     RECORDING MODE IS F
013000     RECORD CONTAINS 100 CHARACTERS
013100     LABEL RECORD IS STANDARD.
013200     COPY PRDECIS.
013300
013400 FD  REPORTE
013500     RECORD CONTAINS 132 CHARACTERS                               SOL0401 
013600     LABEL RECORD IS OMITTED.
013700 01  WKS-LINEA-REPORTE              PIC X(132).
013800* AREA PUENTE DONDE SE ARMA CADA LINEA ANTES DE ESCRIBIRLA AL
013900* ARCHIVO REPORTE; LAS LINEAS DE PRRPT01 SE MUEVEN AQUI
014000
014100 WORKING-STORAGE SECTION.
014200******************************************************************
014300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014400******************************************************************
014500 01 WKS-FS-STATUS.
014600* UN CODIGO DE DOS DIGITOS POR ARCHIVO, TAL COMO LO REPORTA EL
014700* MANEJADOR DE ARCHIVOS; 00 ES EXITO, CUALQUIER OTRA COSA SE
014800* REVISA EN 210-VALIDA-APERTURA O AL MOMENTO DEL WRITE/READ
014900    02 FS-APLICA                    PIC 9(02) VALUE ZEROES.
015000    02 FS-DECIS                     PIC 9(02) VALUE ZEROES.
015100    02 FS-REPORTE                   PIC 9(02) VALUE ZEROES.
015200******************************************************************
015300*              I N D I C A D O R E S   D E   C O R R I D A       *
015400******************************************************************
015500 01 WKS-INDICADORES.
015600* WKS-FIN-APLICA SE PRENDE CON EL AT END DE LA LECTURA PRINCIPAL
015700* Y GOBIERNA EL PERFORM...UNTIL DE 000-MAIN; WKS-RECHAZADO SE
015800* REINICIA AL ARRANCAR CADA SOLICITUD (300-PROCESA-SOLICITUD) Y
015900* SE PRENDE EN CUANTO CUALQUIER ETAPA CALIFICA COMO RECHAZO
016000    02 WKS-FIN-APLICA               PIC 9(01) VALUE ZEROES.
016100       88 FIN-APLICA                          VALUE 1.
016200    02 WKS-RECHAZADO                PIC 9(01) VALUE ZEROES.
016300       88 SOLICITUD-RECHAZADA                 VALUE 1.
016400    02 WKS-UPSI-CORRIDA-PRUEBA      PIC 9(01) VALUE ZEROES.
016500* EL SWITCH DE OPERACION UPSI-0 DISTINGUE UNA CORRIDA DE PRUEBA
016600* DE UNA CORRIDA NORMAL DE PRODUCCION; POR AHORA NINGUNA RUTINA
016700* LO CONSULTA, QUEDA RESERVADO PARA CUANDO SE AUTOMATICE EL
016800* JUEGO DE DATOS DE PRUEBA DE REGRESION DEL CIERRE MENSUAL
016900    02 WKS-UPSI-CORRIDA-NORMAL      PIC 9(01) VALUE ZEROES.
017000******************************************************************
017100*                    F E C H A   D E   C O R R I D A             *
017200******************************************************************
017300 01 WKS-FECHA-SISTEMA.
017400* FECHA DE CORRIDA, TOMADA DEL RELOJ DEL SISTEMA EN 200-ABRE-
017500* ARCHIVOS; SE EDITA ABAJO PARA EL ENCABEZADO DEL REPORTE
017600    02 WKS-FS-ANIO                  PIC 9(04).
017700* AAAA/MM/DD DESGLOSADOS TAL COMO LOS ENTREGA ACCEPT FROM DATE
017800    02 WKS-FS-MES                   PIC 9(02).
017900    02 WKS-FS-DIA                   PIC 9(02).
018000 01 WKS-FECHA-EDITADA.
018100* FORMATO DD/MM/AAAA PARA EL ENCABEZADO IMPRESO, SEPARADO DE LA
018200* FECHA DE SISTEMA PARA NO TENER QUE REFORMATEAR CADA VEZ QUE SE
018300* USA LA FECHA EN UNA LINEA DE REPORTE
018400    02 WKS-FE-DIA                   PIC 9(02).
018500    02 FILLER                       PIC X(01) VALUE '/'.
018600    02 WKS-FE-MES                   PIC 9(02).
018700    02 FILLER                       PIC X(01) VALUE '/'.
018800    02 WKS-FE-ANIO                  PIC 9(04).
018900******************************************************************
019000*       T A B L A   D E   R E S U L T A D O   P O R   E T A P A  *
019100******************************************************************
019200* AGENTE 1=VENTAS(ALPHA) 2=KYC(BETA) 3=CREDITICIO(GAMMA)
019300* 4=INGRESOS(DELTA) 5=FRAUDE(EPSILON) 6=DECISION FINAL(ZETA)
019400* ESTA TABLA ES EL CORAZON DEL MOTOR: GUARDA, PARA CADA UNA DE
019500* LAS CINCO ETAPAS DE EVALUACION MAS LA DECISION FINAL, EL
019600* PUNTAJE, LA DECISION (A/V/R) Y EL MOTIVO TEXTUAL QUE SE IMPRIME
019700* EN EL RESUMEN Y SE GRABA EN EL ARCHIVO DE SALIDA
019800 01 WKS-RESULTADO-ETAPAS.
019900    02 WKS-ETAPA OCCURS 6 TIMES INDEXED BY ETX.
020000       04 WKS-ETA-NOMBRE            PIC X(16).
020100* NOMBRE DEL AGENTE/MOTOR QUE EVALUA LA ETAPA, SE IMPRIME TAL
020200* CUAL EN EL DETALLE DEL RESUMEN POR SOLICITUD
020300       04 WKS-ETA-PESO              PIC 9V9(4).
020400* PESO RELATIVO DE LA ETAPA EN EL PUNTAJE PONDERADO FINAL;
020500* CARGADO UNA SOLA VEZ AL ARRANCAR POR 100-INICIALIZA-TABLA-
020600* ETAPAS, LOS CINCO PESOS DE NEGOCIO SUMAN 1.00
020700       04 WKS-ETA-PUNTAJE           PIC 9(03) COMP.
020800* PUNTAJE DE LA ETAPA EN ESCALA 0-100, ARRANCA EN 100 Y SE LE
020900* VAN RESTANDO PENALIZACIONES SEGUN LAS REGLAS DE CADA ETAPA
021000       04 WKS-ETA-DECISION          PIC X(01).
021100          88 ETA-APRUEBA                      VALUE 'A'.
021200          88 ETA-REVISA                       VALUE 'V'.
021300          88 ETA-RECHAZA                       VALUE 'R'.
021400* LAS TRES CONDICIONES DE DECISION POR ETAPA, FIJADAS POR
021500* 470-FIJA-DECISION-ETAPA SEGUN EL CORTE DE PUNTAJE 70/50
021600       04 WKS-ETA-MOTIVO            PIC X(40).
021700* MOTIVO TEXTUAL DE LA ETAPA; SOLO SE CARGA LA PRIMERA VEZ QUE
021800* SE PENALIZA ALGO (VER GUARDA 'IF WKS-ETA-MOTIVO(n) = SPACES'
021900* EN CADA UNA DE LAS SECCIONES 400/430/440/450)
022000* VISTA NUMERICA DEL PESO PARA LA COMPUTE DE PONDERADO, EVITA
022100* TENER QUE REDECLARAR LA TABLA SOLO PARA LA ARITMETICA
022200 01 WKS-ETAPAS-PESO-R REDEFINES WKS-RESULTADO-ETAPAS.
022300    02 FILLER OCCURS 6 TIMES.
022400       04 FILLER                    PIC X(16).
022500       04 FILLER                    PIC 9V9(4).
022600       04 FILLER                    PIC X(03).
022700       04 FILLER                    PIC X(01).
022800       04 FILLER                    PIC X(40).
022900******************************************************************
023000*           C O N T A D O R E S   Y   A C U M U L A D O R E S    *
023100******************************************************************
023200 01 WKS-CONTADORES.
023300    02 WKS-CONT-LEIDOS              PIC 9(07) COMP VALUE ZERO.
023400* CONTADORES DE CONTROL DE LA CORRIDA, SE IMPRIMEN EN LA CONSOLA
023500* AL FINAL POR 600-TRAILER-REPORTE PARA QUE OPERACIONES CUADRE
023600* EL LOTE CONTRA EL ARCHIVO DE ENTRADA
023700    02 WKS-CONT-SANCIONADOS         PIC 9(07) COMP VALUE ZERO.
023800    02 WKS-CONT-RECHAZADOS          PIC 9(07) COMP VALUE ZERO.
023900    02 WKS-CONT-REVISION            PIC 9(07) COMP VALUE ZERO.
024000    02 WKS-CONT-REVISA-ETAPAS       PIC 9(01) COMP VALUE ZERO.
024100* CUENTA CUANTAS DE LAS CINCO ETAPAS QUEDARON EN REVISION (NI
024200* APRUEBA NI RECHAZA), SE RECALCULA SOLICITUD POR SOLICITUD EN
024300* 460-DECISION-FINAL PARA LA REGLA DE DOS-O-MAS-REVISIONES
024400    02 WKS-I                        PIC 9(03) COMP VALUE ZERO.
024500* SUBINDICES GENERICOS DE USO TEMPORAL, HEREDADOS DE LA
024600* CONVENCION DE ESTE SHOP DE NO DECLARAR UN SUBINDICE NUEVO POR
024700* CADA PERFORM VARYING QUE SE NECESITE
024800    02 WKS-J                        PIC 9(03) COMP VALUE ZERO.
024900    02 WKS-ETA-ACTUAL                PIC 9(01) COMP VALUE ZERO.
025000* WKS-ETA-ACTUAL LE DICE A 470-FIJA-DECISION-ETAPA SOBRE CUAL
025100* RENGLON DE LA TABLA WKS-RESULTADO-ETAPAS DEBE ESCRIBIR LA
025200* DECISION A/V/R; CADA ETAPA LO FIJA ANTES DEL PERFORM A 470
025300 01 WKS-ACUMULADORES.
025400* TOTALES DE CAPITAL Y CUOTA MENSUAL DE LA CARTERA SANCIONADA EN
025500* LA CORRIDA, SE IMPRIMEN EN EL TRAILER PARA CONCILIAR CONTRA EL
025600* SISTEMA DE DESEMBOLSOS
025700    02 WKS-TOTAL-PRINCIPAL          PIC 9(11) COMP VALUE ZERO.
025800    02 WKS-TOTAL-EMI                PIC 9(09)V99 COMP-3 VALUE 0.
025900******************************************************************
026000*           C A M P O S   D E   T R A B A J O   -   U 1          *
026100******************************************************************
026200* CAMPOS DE TRABAJO DE LA ETAPA U1 (VALIDACION DE VENTAS): SOLO
026300* VERIFICA QUE LA SOLICITUD VENGA BIEN FORMADA ANTES DE GASTAR
026400* CICLOS EN LAS ETAPAS MAS PESADAS (KYC, CREDITICIO, FRAUDE)
026500 01 WKS-VENTAS.
026600    02 WKS-VTA-INGRESO-ANUAL        PIC 9(09) COMP VALUE ZERO.
026700* INGRESO MENSUAL DECLARADO LLEVADO A BASE ANUAL, SOLO SE USA
026800* PARA SACAR LA RELACION MONTO/INGRESO (LTI) DE ABAJO
026900    02 WKS-VTA-LTI                  PIC 9(03)V99 COMP-3 VALUE 0.
027000* RELACION LOAN-TO-INCOME: CUANTAS VECES EL INGRESO ANUAL PIDE
027100* EL CLIENTE PRESTADO; POR POLITICA DE RIESGO (SOL-0240) NO
027200* DEBE PASAR DE 4.0 SIN PENALIZACION Y 5.0 ES EL TOPE DURO
027300******************************************************************
027400*           C A M P O S   D E   T R A B A J O   -   U 3          *
027500******************************************************************
027600* CAMPOS DE TRABAJO DE LA ETAPA U3 (ANALISIS CREDITICIO): AQUI
027700* VIVE EL PUNTAJE DE BURO, LA CLASIFICACION DE RIESGO Y LA CUOTA
027800* CALCULADA, QUE TAMBIEN ALIMENTA LA CARTA DE SANCION
027900 01 WKS-CREDITICIO.
028000    02 WKS-CRD-PUNTAJE-BURO         PIC 9(03) COMP VALUE ZERO.
028100* PUNTAJE DE BURO DE CREDITO EN ESCALA 300-900 (CONVENCION DE
028200* LOS BUROS LOCALES); SI EL DATO DE ENTRADA VIENE FUERA DE RANGO
028300* SE ASUME 750 (BUENO) PARA NO CASTIGAR UN DATO MAL CAPTURADO
028400    02 WKS-CRD-CALIFICACION         PIC X(10) VALUE SPACES.
028500* ETIQUETA DE RIESGO DERIVADA DEL PUNTAJE DE BURO (SOL-0362),
028600* SE USA SOLO PARA EL TEXTO DEL MOTIVO, NO ENTRA A LA ARITMETICA
028700    02 WKS-CRD-TASA-MENSUAL         PIC 9V9(9) COMP-3             SOL0512 
028800                                     VALUE 0.010000000.
028900    02 WKS-CRD-FACTOR               PIC 9(05)V9(09) COMP-3
029000                                     VALUE 1.
029100    02 WKS-CRD-CUOTA                PIC 9(07)V99 COMP-3 VALUE 0.
029200* VISTA ENTERO/CENTAVOS DE LA CUOTA, USADA PARA LA VALIDACION
029300* DE REDONDEO DE SOL-0133 SIN RECURRIR A UNA FUNCION INTRINSICA
029400    02 WKS-CRD-CUOTA-R REDEFINES WKS-CRD-CUOTA.
029500       04 WKS-CRD-CUOTA-ENTERO      PIC 9(07).
029600       04 WKS-CRD-CUOTA-CENTAVOS    PIC 9(02).
029700    02 WKS-CRD-CARGA-CUOTA          PIC 9(03)V9 COMP-3 VALUE 0.
029800* PORCENTAJE DE LA CUOTA MENSUAL SOBRE EL INGRESO MENSUAL
029900* (DEBT-TO-INCOME DE LA CUOTA); SI EL CLIENTE NO REPORTA
030000* INGRESO SE ASUME EL PEOR CASO, 100 POR CIENTO
030100    02 WKS-CRD-FALLA-DURA           PIC 9(01) VALUE ZERO.
030200* COMPUERTA DURA DE SUSCRIPCION: SE PRENDE EN CUANTO CUALQUIERA
030300* DE LAS TRES REGLAS DURAS DE 430-ANALISIS-CREDITICIO DISPARA,
030400* PARA QUE LAS REGLAS SIGUIENTES NO SE SIGAN ESCRIBIENDO ENCIMA
030500* DEL MOTIVO YA FIJADO
030600       88 CRD-GATE-FALLO                      VALUE 1.
030700* VISTA DE LA FECHA DE SISTEMA PARA EL ENCABEZADO DE LA CARTA,
030800* REUTILIZADA DESDE LA COMPUTE DE FACTOR (NO SE USA EN ESTE
030900* PROGRAMA, PERO SE DEJA COMO GANCHO PARA SOL-0611, PENDIENTE)
031000    02 WKS-CRD-FACTOR-R REDEFINES WKS-CRD-FACTOR.
031100       04 WKS-CRD-FACTOR-ENTERO     PIC 9(05).
031200       04 WKS-CRD-FACTOR-DECIMAL    PIC 9(09).
031300******************************************************************
031400*           C A M P O S   D E   T R A B A J O   -   U 4          *
031500******************************************************************
031600* CAMPOS DE TRABAJO DE LA ETAPA U4 (ANALISIS DE INGRESOS): MIDE
031700* SI EL INGRESO DECLARADO ALCANZA PARA EL MONTO PEDIDO Y SI LA
031800* ESTABILIDAD LABORAL DEL CLIENTE ES RAZONABLE
031900 01 WKS-INGRESOS.
032000    02 WKS-ING-ANUAL                PIC 9(09) COMP VALUE ZERO.
032100* INGRESO ANUAL, USADO SOLO PARA SACAR EL MONTO MAXIMO
032200* RECOMENDADO DE ABAJO (CINCO VECES EL INGRESO ANUAL)
032300    02 WKS-ING-MAX-RECOMENDADO      PIC 9(11) COMP VALUE ZERO.
032400******************************************************************
032500*           C A M P O S   D E   T R A B A J O   -   U 5          *
032600******************************************************************
032700* CAMPOS DE TRABAJO DE LA ETAPA U5 (DETECCION DE FRAUDE): COMBINA
032800* LOS PUNTAJES DE VELOCIDAD Y DOCUMENTO QUE LLEGAN DEL ARCHIVO DE
032900* ENTRADA CON UN PAR DE REGLAS PROPIAS DE PATRON SOSPECHOSO
033000 01 WKS-FRAUDE.
033100    02 WKS-FRD-PUNTAJE              PIC 9(03) COMP VALUE ZERO.
033200    02 WKS-FRD-RIESGO               PIC 9(03) COMP VALUE ZERO.
033300* RIESGO DE FRAUDE, SIMPLE COMPLEMENTO DE WKS-FRD-PUNTAJE (100
033400* MENOS EL PUNTAJE); NO SE USA EN NINGUNA COMPUERTA TODAVIA, SE
033500* DEJA CALCULADO PARA CUANDO SE AGREGUE EL REPORTE DE FRAUDE
033600    02 WKS-FRD-RESIDUO              PIC 9(05) COMP VALUE ZERO.
033700* RESIDUO DE LA DIVISION DEL INGRESO ENTRE 10,000; SI DA EXACTO
033800* EL INGRESO ES UN NUMERO REDONDO SOSPECHOSO (REGLA DE ABAJO)
033900******************************************************************
034000*           C A M P O S   D E   T R A B A J O   -   U 6          *
034100******************************************************************
034200* RESULTADO CONSOLIDADO DE LA SOLICITUD (ETAPA U6), SE ARMA EN
034300* 460-DECISION-FINAL CUANDO TODAS LAS ETAPAS CORRIERON, O EN
034400* 465-ARMA-RECHAZO-TEMPRANO CUANDO HUBO SALIDA ANTICIPADA
034500 01 WKS-DECISION-FINAL.
034600    02 WKS-DEC-PONDERADO            PIC 9(03)V99 COMP-3
034700                                     VALUE ZERO.
034800    02 WKS-DEC-ESTADO               PIC X(13) VALUE SPACES.
034900* TRES VALORES POSIBLES: SANCTIONED, REJECTED O MANUAL_REVIEW;
035000* SE GRABA TAL CUAL EN DEC-STATUS DEL ARCHIVO DE SALIDA
035100    02 WKS-DEC-MOTIVO               PIC X(40) VALUE SPACES.
035200* MOTIVO DE LA DECISION FINAL; VIENE DE LA ETAPA QUE RECHAZO, O
035300* ES EL TEXTO GENERICO DEL EVALUATE DE 460-DECISION-FINAL CUANDO
035400* NO HUBO RECHAZO
035500******************************************************************
035600*     C A M P O S   D E   E N L A C E   C O N   P R V E R C 0 1  *
035700******************************************************************
035800* AREA DE ENLACE CON PRVERC01 (SOL-0266): LOS CAMPOS DE SALIDA
035900* DE LA VERIFICACION KYC SE RECIBEN AQUI ANTES DE PASAR A LA
036000* TABLA DE RESULTADO POR ETAPA Y, EN EL CASO DEL PAN EDITADO, A
036100* LA CARTA DE SANCION
036200 01 WKS-ENLACE-KYC.
036300    02 WKS-KYC-PAN-SALIDA           PIC X(10).
036400* PAN ENMASCARADO QUE DEVUELVE PRVERC01 (LOS PRIMEROS CINCO Y EL
036500* ULTIMO CARACTER VISIBLES, EL RESTO EN ASTERISCO); ES EL UNICO
036600* FORMATO DE PAN QUE SE IMPRIME EN LA CARTA DE SANCION
036700    02 WKS-KYC-TIPO-TITULAR         PIC X(12).
036800* CLASIFICACION DEL TITULAR SEGUN SU EDAD Y EL CRUCE PAN/AADHAAR
036900* QUE HACE PRVERC01 (POR EJEMPLO 'INDIVIDUAL' O 'MINOR')
037000    02 WKS-KYC-AADHAAR-MASCARA      PIC X(14).
037100* AADHAAR ENMASCARADO (SOLO LOS ULTIMOS CUATRO DIGITOS VISIBLES),
037200* NUNCA SE GRABA NI SE IMPRIME EL NUMERO COMPLETO (SOL-0266)
037300    02 WKS-KYC-CELULAR-MASCARA      PIC X(10).
037400* CELULAR ENMASCARADO DEVUELTO POR PRVERC01, MISMA REGLA DE
037500* PRIVACIDAD QUE EL AADHAAR
037600    02 WKS-KYC-PUNTAJE              PIC 9(03).
037700* PUNTAJE QUE PRVERC01 LE ASIGNA A LA VERIFICACION KYC; SE COPIA
037800* TAL CUAL A WKS-ETA-PUNTAJE(2) EN 420-VERIFICACION-KYC
037900    02 WKS-KYC-DECISION             PIC X(01).
038000* A/V/R DEVUELTO POR PRVERC01; SE TRADUCE A SET ETA-xxx(2) EN
038100* 420-VERIFICACION-KYC IGUAL QUE LAS DEMAS ETAPAS
038200    02 WKS-KYC-MOTIVO               PIC X(40).
038300* MOTIVO TEXTUAL DEVUELTO POR PRVERC01 CUANDO LA VERIFICACION NO
038400* SALE LIMPIA; SE COPIA A WKS-ETA-MOTIVO(2) SIN REFORMATEAR
038500******************************************************************
038600*    C O P I A S   D E   L I N E A   D E   R E P O R T E         *
038700******************************************************************
038800     COPY PRRPT01.
038900
039000 PROCEDURE DIVISION.
039100******************************************************************
039200*               S E C C I O N    P R I N C I P A L               *
039300******************************************************************
039400* ESTRUCTURA CLASICA DE BATCH SECUENCIAL: ARRANCA LA TABLA DE
039500* PESOS, ABRE ARCHIVOS, IMPRIME ENCABEZADO, LEE LA PRIMERA
039600* SOLICITUD Y LUEGO PROCESA-LEE EN CICLO HASTA FIN DE ARCHIVO
039700 000-MAIN SECTION.
039800     PERFORM 100-INICIALIZA-TABLA-ETAPAS
039900* LOS PASOS SIGUEN SIEMPRE EL MISMO ORDEN: PREPARA TABLAS, ABRE
040000* ARCHIVOS, VALIDA QUE HAYAN ABIERTO BIEN, IMPRIME EL ENCABEZADO
040100* Y RECIEN AHI ENTRA AL CICLO DE LECTURA
040200     PERFORM 200-ABRE-ARCHIVOS
040300     PERFORM 210-VALIDA-APERTURA
040400     PERFORM 250-ENCABEZADO-REPORTE
040500     PERFORM 310-LEE-SOLICITUD
040600     PERFORM 300-PROCESA-SOLICITUD THRU 300-PROCESA-SOLICITUD-E
040700             UNTIL FIN-APLICA
040800     PERFORM 600-TRAILER-REPORTE
040900     PERFORM 900-CIERRA-ARCHIVOS
041000     STOP RUN.
041100 000-MAIN-E. EXIT.
041200
041300******************************************************************
041400*   SERIE 100 - ARRANQUE DE LA TABLA DE PESOS POR ETAPA          *
041500******************************************************************
041600* LOS NOMBRES Y PESOS DE LAS CINCO ETAPAS DE EVALUACION SON FIJOS
041700* PARA TODA LA CARTERA DE PRESTAMOS PERSONALES DEL CLIENTE NBFC;
041800* SI ALGUN DIA SE VUELVEN PARAMETRIZABLES POR TIPO DE PRODUCTO
041900* ESTO SE MUEVE A UN ARCHIVO DE PARAMETROS APARTE
042000 100-INICIALIZA-TABLA-ETAPAS SECTION.
042100     MOVE 'SALES VALIDATOR ' TO WKS-ETA-NOMBRE(1)
042200* LOS NOMBRES SE IMPRIMEN TAL CUAL EN EL RESUMEN DE EVALUACION,
042300* EN INGLES PORQUE ASI LO CONSUME EL REPORTE DEL CLIENTE NBFC
042400     MOVE 0.1500             TO WKS-ETA-PESO(1)
042500     MOVE 'KYC VERIFIER    ' TO WKS-ETA-NOMBRE(2)
042600     MOVE 0.2000             TO WKS-ETA-PESO(2)
042700     MOVE 'CREDIT ANALYST  ' TO WKS-ETA-NOMBRE(3)
042800     MOVE 0.2500             TO WKS-ETA-PESO(3)
042900     MOVE 'INCOME ANALYZER ' TO WKS-ETA-NOMBRE(4)
043000     MOVE 0.1500             TO WKS-ETA-PESO(4)
043100     MOVE 'FRAUD DETECTOR  ' TO WKS-ETA-NOMBRE(5)
043200     MOVE 0.2500             TO WKS-ETA-PESO(5)
043300     MOVE 'FINAL DECISION  ' TO WKS-ETA-NOMBRE(6)
043400     MOVE ZERO               TO WKS-ETA-PESO(6).
043500* LA ETAPA 6 (DECISION FINAL) NO TIENE PESO PROPIO; ES EL
043600* RESULTADO PONDERADO DE LAS OTRAS CINCO, NO UN FACTOR MAS
043700 100-INICIALIZA-TABLA-ETAPAS-E. EXIT.
043800
043900******************************************************************
044000*   SERIE 200 - APERTURA DE ARCHIVOS Y ENCABEZADO                *
044100******************************************************************
044200* LA FECHA DE CORRIDA SOLO SE USA PARA EL ENCABEZADO IMPRESO; NO
044300* ENTRA EN NINGUN CALCULO DE LA DECISION
044400 200-ABRE-ARCHIVOS SECTION.
044500     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                  SOL0288 
044600     MOVE WKS-FS-DIA  TO WKS-FE-DIA
044700     MOVE WKS-FS-MES  TO WKS-FE-MES
044800     MOVE WKS-FS-ANIO TO WKS-FE-ANIO
044900     OPEN INPUT  APLICA
045000* EL ORDEN DE APERTURA NO IMPORTA PARA EL RESULTADO, PERO SE
045100* MANTIENE ENTRADA-SALIDA-REPORTE POR COSTUMBRE DE LA CASA
045200     OPEN OUTPUT DECIS
045300     OPEN OUTPUT REPORTE.
045400 200-ABRE-ARCHIVOS-E. EXIT.
045500
045600* SI CUALQUIERA DE LOS TRES ARCHIVOS NO ABRE, SE CORTA LA CORRIDA
045700* DE UNA VEZ; NO TIENE SENTIDO PROCESAR SOLICITUDES SI NO SE VA A
045800* PODER GRABAR LA DECISION O EL REPORTE
045900 210-VALIDA-APERTURA SECTION.
046000     IF FS-APLICA NOT = 0
046100        DISPLAY '>>>> ERROR AL ABRIR APLICA, FILE STATUS '
046200                FS-APLICA UPON CONSOLE
046300        MOVE 91 TO RETURN-CODE
046400        STOP RUN
046500     END-IF
046600     IF FS-DECIS NOT = 0
046700        DISPLAY '>>>> ERROR AL ABRIR DECIS, FILE STATUS '
046800                FS-DECIS UPON CONSOLE
046900        MOVE 91 TO RETURN-CODE
047000        STOP RUN
047100     END-IF
047200     IF FS-REPORTE NOT = 0
047300        DISPLAY '>>>> ERROR AL ABRIR REPORTE, FILE STATUS '
047400                FS-REPORTE UPON CONSOLE
047500        MOVE 91 TO RETURN-CODE
047600        STOP RUN
047700     END-IF.
047800 210-VALIDA-APERTURA-E. EXIT.
047900
048000* DOS LINEAS DE TITULO MAS LA LINEA DE FECHA Y EL SEPARADOR DE
048100* GUIONES, TAL COMO SE IMPRIME AL PIE DE CADA BLOQUE DE REPORTE
048200 250-ENCABEZADO-REPORTE SECTION.
048300* EL ENCABEZADO SE IMPRIME UNA SOLA VEZ AL ARRANCAR EL LOTE, NO
048400* POR CADA PAGINA; ESTE REPORTE NO LLEVA CONTROL DE SALTO DE HOJA
048500     MOVE WKS-ENC-LINEA1 TO WKS-LINEA-REPORTE
048600     WRITE WKS-LINEA-REPORTE
048700     MOVE WKS-ENC-LINEA2 TO WKS-LINEA-REPORTE
048800     WRITE WKS-LINEA-REPORTE
048900     STRING WKS-FE-DIA  '/' WKS-FE-MES '/' WKS-FE-ANIO
049000* LA FECHA YA SE MOVIO A WKS-FE-DIA/MES/ANIO EN 200-ABRE-ARCHIVOS;
049100* AQUI SOLO SE ARMA EL FORMATO DD/MM/AAAA PARA IMPRIMIR
049200            DELIMITED BY SIZE INTO ENC-L3-FECHA
049300     MOVE WKS-ENC-LINEA3 TO WKS-LINEA-REPORTE
049400     WRITE WKS-LINEA-REPORTE
049500     MOVE WKS-SEPARADOR TO WKS-LINEA-REPORTE
049600     WRITE WKS-LINEA-REPORTE.
049700 250-ENCABEZADO-REPORTE-E. EXIT.
049800
049900******************************************************************
050000*   SERIE 300 - CICLO PRINCIPAL DE SOLICITUDES                   *
050100******************************************************************
050200 300-PROCESA-SOLICITUD SECTION.
050300     ADD 1 TO WKS-CONT-LEIDOS
050400* CONTADOR DE SOLICITUDES LEIDAS, SE IMPRIME EN EL TRAILER Y SE
050500* USA PARA CUADRAR CONTRA EL ARCHIVO DE ENTRADA
050600     MOVE ZERO TO WKS-RECHAZADO
050700     MOVE ZERO TO WKS-CONT-REVISA-ETAPAS
050800* BANDERA Y CONTADOR DE ESTA SOLICITUD EN PARTICULAR; SE REINICIAN
050900* EN CADA VUELTA DEL CICLO, NO SE ARRASTRAN ENTRE SOLICITUDES
051000* LIMPIA LOS CAMPOS DE CUOTA Y BURO DE LA SOLICITUD ANTERIOR;
051100* SI ESTA SOLICITUD SE RECHAZA ANTES DE LLEGAR A 430-ANALISIS-
051200* CREDITICIO, DEC-CUOTA-MENSUAL Y DEC-PUNTAJE-BURO DEBEN SALIR
051300* EN CERO Y NO CON EL DATO DE LA SOLICITUD ANTERIOR (NBFC-0163)
051400     MOVE ZERO TO WKS-CRD-CUOTA                                   NBFC0163
051500     MOVE ZERO TO WKS-CRD-PUNTAJE-BURO                            NBFC0163
051600     PERFORM 302-LIMPIA-ETAPA THRU 302-LIMPIA-ETAPA-E
051700             VARYING ETX FROM 1 BY 1 UNTIL ETX > 6
051800
051900* CADENA DE CINCO COMPUERTAS (SOL-0540): EN CUANTO UNA ETAPA
052000* RECHAZA, TODAS LAS SIGUIENTES SE SALTAN Y 465-ARMA-RECHAZO-
052100* TEMPRANO ARMA LA DECISION CON LO QUE YA SE ALCANZO A EVALUAR
052200     PERFORM 400-VALIDACION-VENTAS
052300     IF NOT SOLICITUD-RECHAZADA                                   SOL0540 
052400        PERFORM 420-VERIFICACION-KYC
052500     END-IF
052600     IF NOT SOLICITUD-RECHAZADA                                   SOL0540 
052700        PERFORM 430-ANALISIS-CREDITICIO
052800     END-IF
052900     IF NOT SOLICITUD-RECHAZADA                                   SOL0540 
053000        PERFORM 440-ANALISIS-INGRESOS
053100     END-IF
053200     IF NOT SOLICITUD-RECHAZADA                                   SOL0540 
053300        PERFORM 450-DETECCION-FRAUDE
053400     END-IF
053500     IF NOT SOLICITUD-RECHAZADA                                   SOL0540 
053600        PERFORM 460-DECISION-FINAL
053700     ELSE
053800        PERFORM 465-ARMA-RECHAZO-TEMPRANO
053900     END-IF
054000
054100     PERFORM 500-ESCRIBE-DECISION
054200     PERFORM 510-IMPRIME-RESUMEN
054300* LA CARTA SOLO SE IMPRIME PARA SANCIONADOS; UN RECHAZO O UNA
054400* REVISION MANUAL NO GENERA CARTA (TODAVIA NO HAY DECISION FIRME)
054500     IF DEC-ES-SANCIONADO
054600        PERFORM 520-IMPRIME-CARTA
054700     END-IF
054800     PERFORM 530-ACUMULA-CONTROLES
054900     PERFORM 310-LEE-SOLICITUD.
055000 300-PROCESA-SOLICITUD-E. EXIT.
055100
055200* BORRA EL RESULTADO DE LA ETAPA DE LA SOLICITUD ANTERIOR ANTES
055300* DE EVALUAR LA SIGUIENTE; SIN ESTO UNA ETAPA QUE SE SALTA POR LA
055400* SALIDA ANTICIPADA (SOL-0540) DEJARIA EL DATO VIEJO EN LA TABLA
055500 302-LIMPIA-ETAPA SECTION.
055600     MOVE ZERO   TO WKS-ETA-PUNTAJE(ETX)
055700* LOS TRES CAMPOS DE LA TABLA SE LIMPIAN JUNTOS; LA TABLA SE
055800* RECORRE COMPLETA (ETX 1 A 6) ANTES DE EMPEZAR LA SOLICITUD
055900     MOVE SPACES TO WKS-ETA-DECISION(ETX)
056000     MOVE SPACES TO WKS-ETA-MOTIVO(ETX).
056100 302-LIMPIA-ETAPA-E. EXIT.
056200
056300* LECTURA SECUENCIAL SIMPLE; EL ARCHIVO DE ENTRADA YA VIENE
056400* VALIDADO Y ORDENADO POR EL SISTEMA DE ORIGEN DEL CLIENTE
056500 310-LEE-SOLICITUD SECTION.
056600     READ APLICA
056700          AT END SET FIN-APLICA TO TRUE
056800     END-READ.
056900 310-LEE-SOLICITUD-E. EXIT.
057000
057100******************************************************************
057200*   SERIE 400 - U1 VALIDACION DE VENTAS (PESO 0.15)              *
057300******************************************************************
057400* U1 ES UN FILTRO BARATO ANTES DE GASTAR CICLOS EN KYC Y
057500* CREDITICIO: SOLO MIRA DATOS QUE YA VIENEN EN LA SOLICITUD, NO
057600* LLAMA A NINGUN SERVICIO EXTERNO
057700 400-VALIDACION-VENTAS SECTION.
057800     MOVE 100  TO WKS-ETA-PUNTAJE(1)
057900* CADA ETAPA ARRANCA EN 100 Y SE VA CASTIGANDO; EL PUNTAJE FINAL
058000* DE LA ETAPA ES LO QUE QUEDE DESPUES DE TODOS LOS DESCUENTOS
058100     MOVE SPACES TO WKS-ETA-MOTIVO(1)
058200     MOVE ZERO TO WKS-VTA-INGRESO-ANUAL
058300     MOVE ZERO TO WKS-VTA-LTI
058400
058500* SIN INGRESO MENSUAL NO SE PUEDE SACAR LA RELACION MONTO/
058600* INGRESO; SE CASTIGA FUERTE (-40) PERO NO SE RECHAZA DE UNA VEZ,
058700* ESO LO DECIDE EL PUNTAJE ACUMULADO DE LA ETAPA
058800     IF APL-INGRESO-MENSUAL = ZERO
058900        SUBTRACT 40 FROM WKS-ETA-PUNTAJE(1)
059000        IF WKS-ETA-MOTIVO(1) = SPACES
059100           MOVE 'Monthly income not provided' TO WKS-ETA-MOTIVO(1)
059200        END-IF
059300     ELSE
059400        COMPUTE WKS-VTA-INGRESO-ANUAL =
059500                APL-INGRESO-MENSUAL * 12
059600        COMPUTE WKS-VTA-LTI ROUNDED =
059700                APL-MONTO-SOLICITADO / WKS-VTA-INGRESO-ANUAL
059800* MAS DE 5 VECES EL INGRESO ANUAL ES EL TOPE DURO DE POLITICA DE
059900* VENTAS; ENTRE 4 Y 5 SOLO SE PENALIZA MAS SUAVE (SOL-0240)
060000        IF WKS-VTA-LTI > 5.00
060100           SUBTRACT 30 FROM WKS-ETA-PUNTAJE(1)
060200           IF WKS-ETA-MOTIVO(1) = SPACES
060300              MOVE 'Loan-to-income ratio above 5.0'
060400                   TO WKS-ETA-MOTIVO(1)
060500           END-IF
060600        ELSE
060700* PENALIZACION INTERMEDIA AGREGADA EN SOL-0240 PARA SUAVIZAR EL
060800* SALTO ENTRE UNA SOLICITUD SANA Y UNA QUE YA TOCA EL TOPE DE 5.0
060900           IF WKS-VTA-LTI > 4.00
061000              SUBTRACT 15 FROM WKS-ETA-PUNTAJE(1)                 SOL0240 
061100              IF WKS-ETA-MOTIVO(1) = SPACES
061200                 MOVE 'Loan-to-income ratio above 4.0'
061300                      TO WKS-ETA-MOTIVO(1)
061400              END-IF
061500           END-IF
061600        END-IF
061700     END-IF
061800
061900* PLAZOS MENORES A 6 MESES NO SON RENTABLES PARA EL PRODUCTO DE
062000* PRESTAMO PERSONAL; PLAZOS MAYORES A 360 MESES (30 ANOS) ESTAN
062100* FUERA DEL APETITO DE RIESGO DEL CLIENTE NBFC
062200     IF APL-PLAZO-MESES < 6
062300        SUBTRACT 25 FROM WKS-ETA-PUNTAJE(1)
062400        IF WKS-ETA-MOTIVO(1) = SPACES
062500           MOVE 'Tenure below 6 months' TO WKS-ETA-MOTIVO(1)
062600        END-IF
062700     ELSE
062800* UN PLAZO ASI DE LARGO EN UN PRESTAMO PERSONAL SUELE SER UN
062900* ERROR DE CAPTURA MAS QUE UNA SOLICITUD LEGITIMA
063000        IF APL-PLAZO-MESES > 360
063100           SUBTRACT 15 FROM WKS-ETA-PUNTAJE(1)                    SOL0240 
063200           IF WKS-ETA-MOTIVO(1) = SPACES
063300              MOVE 'Tenure above 360 months' TO WKS-ETA-MOTIVO(1)
063400           END-IF
063500        END-IF
063600     END-IF
063700
063800* EL PISO Y TECHO DE MONTO SON LOS MISMOS QUE USA EL SISTEMA DE
063900* ORIGINACION DEL CLIENTE PARA AUTORIZAR UNA SOLICITUD EN LINEA
064000     IF APL-MONTO-SOLICITADO < 10000
064100        SUBTRACT 30 FROM WKS-ETA-PUNTAJE(1)
064200        IF WKS-ETA-MOTIVO(1) = SPACES
064300           MOVE 'Loan amount below 10,000' TO WKS-ETA-MOTIVO(1)
064400        END-IF
064500     ELSE
064600* CINCO CRORES DE RUPIAS ES EL TECHO QUE AUTORIZA EL COMITE DE
064700* CREDITO PARA CARTERA PERSONAL SIN GARANTIA
064800        IF APL-MONTO-SOLICITADO > 50000000
064900           SUBTRACT 20 FROM WKS-ETA-PUNTAJE(1)
065000           IF WKS-ETA-MOTIVO(1) = SPACES
065100              MOVE 'Loan amount above Rs. 5 crore'
065200                   TO WKS-ETA-MOTIVO(1)
065300           END-IF
065400        END-IF
065500     END-IF
065600
065700* EL PUNTAJE DE NINGUNA ETAPA PUEDE QUEDAR NEGATIVO; SE TOPA EN
065800* CERO PARA QUE EL PONDERADO DE 460-DECISION-FINAL NO SE
065900* DISTORSIONE CON UN NUMERO SIN SENTIDO DE NEGOCIO
066000     IF WKS-ETA-PUNTAJE(1) < 0
066100        MOVE ZERO TO WKS-ETA-PUNTAJE(1)
066200     END-IF
066300     MOVE 1 TO WKS-ETA-ACTUAL
066400     PERFORM 470-FIJA-DECISION-ETAPA.
066500 400-VALIDACION-VENTAS-E. EXIT.
066600
066700******************************************************************
066800*   SERIE 420 - U2 VERIFICACION KYC (PESO 0.20, CALL PRVERC01)   *
066900******************************************************************
067000 420-VERIFICACION-KYC SECTION.
067100* U2 SE EXTRAJO A SUBRUTINA APARTE EN SOL-0266 PARA QUE OTROS
067200* BATCH DE LA CARTERA (RENOVACIONES, LINEAS ADICIONALES) PUEDAN
067300* REUTILIZAR LA MISMA VERIFICACION DE PAN/AADHAAR/CELULAR
067400     CALL 'PRVERC01' USING APL-PAN                                SOL0266 
067500                            APL-AADHAAR
067600                            APL-CELULAR
067700                            WKS-KYC-PAN-SALIDA
067800                            WKS-KYC-TIPO-TITULAR
067900                            WKS-KYC-AADHAAR-MASCARA
068000                            WKS-KYC-CELULAR-MASCARA
068100                            WKS-KYC-PUNTAJE
068200                            WKS-KYC-DECISION
068300                            WKS-KYC-MOTIVO
068400     MOVE WKS-KYC-PUNTAJE   TO WKS-ETA-PUNTAJE(2)
068500     MOVE WKS-KYC-DECISION  TO WKS-ETA-DECISION(2)
068600     MOVE WKS-KYC-MOTIVO    TO WKS-ETA-MOTIVO(2)
068700* UN RECHAZO DE KYC ES DURO: SIN IDENTIDAD VERIFICADA NO HAY
068800* FORMA DE SEGUIR CON EL CREDITICIO NI CON EL DESEMBOLSO
068900     IF ETA-RECHAZA(2)
069000        SET SOLICITUD-RECHAZADA TO TRUE
069100     END-IF.
069200 420-VERIFICACION-KYC-E. EXIT.
069300
069400******************************************************************
069500*   SERIE 430 - U3 ANALISIS CREDITICIO (PESO 0.25)               *
069600******************************************************************
069700 430-ANALISIS-CREDITICIO SECTION.
069800     MOVE 100  TO WKS-ETA-PUNTAJE(3)
069900     MOVE SPACES TO WKS-ETA-MOTIVO(3)
070000     MOVE ZERO TO WKS-CRD-FALLA-DURA
070100
070200* EL RANGO 300-900 ES EL QUE USAN LOS BUROS DE CREDITO LOCALES;
070300* UN DATO FUERA DE ESE RANGO SE TRATA COMO NO CONFIABLE
070400     IF APL-PUNTAJE-BURO >= 300 AND APL-PUNTAJE-BURO <= 900
070500        MOVE APL-PUNTAJE-BURO TO WKS-CRD-PUNTAJE-BURO
070600     ELSE
070700        MOVE 750             TO WKS-CRD-PUNTAJE-BURO
070800     END-IF
070900
071000     EVALUATE TRUE
071100        WHEN WKS-CRD-PUNTAJE-BURO >= 750                          SOL0362 
071200             MOVE 'EXCELLENT ' TO WKS-CRD-CALIFICACION
071300        WHEN WKS-CRD-PUNTAJE-BURO >= 700
071400             MOVE 'GOOD      ' TO WKS-CRD-CALIFICACION
071500        WHEN WKS-CRD-PUNTAJE-BURO >= 650
071600             MOVE 'FAIR      ' TO WKS-CRD-CALIFICACION
071700        WHEN WKS-CRD-PUNTAJE-BURO >= 600
071800             MOVE 'POOR      ' TO WKS-CRD-CALIFICACION
071900        WHEN OTHER
072000             MOVE 'VERY_POOR ' TO WKS-CRD-CALIFICACION
072100     END-EVALUATE
072200
072300* CASTIGO ESCALONADO POR BANDA DE PUNTAJE DE BURO, INDEPENDIENTE
072400* DE LA COMPUERTA DURA DE ABAJO (QUE SOLO MIRA < 600)
072500* TRES ESCALONES DE CASTIGO (550/650/700), CADA UNO MAS SUAVE QUE
072600* EL ANTERIOR; UN BURO EXCELENTE (750+) NO SE CASTIGA
072700     IF WKS-CRD-PUNTAJE-BURO < 550
072800        SUBTRACT 50 FROM WKS-ETA-PUNTAJE(3)
072900     ELSE
073000        IF WKS-CRD-PUNTAJE-BURO < 650
073100           SUBTRACT 30 FROM WKS-ETA-PUNTAJE(3)
073200        ELSE
073300           IF WKS-CRD-PUNTAJE-BURO < 700
073400              SUBTRACT 15 FROM WKS-ETA-PUNTAJE(3)
073500           END-IF
073600        END-IF
073700     END-IF
073800
073900* LA CUOTA SE NECESITA ANTES DE PODER MEDIR QUE PORCENTAJE DEL
074000* INGRESO SE LA LLEVA (CARGA DE CUOTA, REGLA DE ABAJO)
074100     PERFORM 431-CALCULA-CUOTA
074200
074300* SIN INGRESO REPORTADO SE ASUME LA PEOR CARGA POSIBLE (100%)
074400* PARA NO DEJAR PASAR UNA SOLICITUD SIN FORMA DE MEDIR CAPACIDAD
074500     IF APL-INGRESO-MENSUAL = ZERO
074600        MOVE 100 TO WKS-CRD-CARGA-CUOTA
074700     ELSE
074800        COMPUTE WKS-CRD-CARGA-CUOTA ROUNDED =
074900                WKS-CRD-CUOTA / APL-INGRESO-MENSUAL * 100
075000     END-IF
075100
075200* CASTIGO ESCALONADO POR CARGA DE CUOTA; LA COMPUERTA DURA DE
075300* ABAJO SOLO DISPARA A PARTIR DE 50 POR CIENTO
075400* TRES ESCALONES DE CASTIGO POR CARGA DE CUOTA (40/50/60 POR
075500* CIENTO), SIMETRICO AL ESCALONADO DE BURO DE ARRIBA
075600     IF WKS-CRD-CARGA-CUOTA > 60
075700        SUBTRACT 35 FROM WKS-ETA-PUNTAJE(3)
075800     ELSE
075900        IF WKS-CRD-CARGA-CUOTA > 50
076000           SUBTRACT 20 FROM WKS-ETA-PUNTAJE(3)
076100        ELSE
076200           IF WKS-CRD-CARGA-CUOTA > 40
076300              SUBTRACT 10 FROM WKS-ETA-PUNTAJE(3)
076400           END-IF
076500        END-IF
076600     END-IF
076700
076800* COMPUERTAS DURAS DE SUSCRIPCION - SOLO LA PRIMERA QUE FALLA
076900* QUEDA COMO MOTIVO REPORTADO, LAS DEMAS SE EVALUAN PERO CALLADAS
077000* PRIMERA DE LAS TRES COMPUERTAS DURAS DE U3; SI ESTA NO DISPARA
077100* SE EVALUA LA SIGUIENTE, EN ORDEN, HASTA LA TERCERA
077200     IF WKS-CRD-PUNTAJE-BURO < 600
077300        SET CRD-GATE-FALLO TO TRUE
077400        MOVE 'Credit score below 600 (hard gate)'
077500             TO WKS-ETA-MOTIVO(3)
077600     END-IF
077700     IF NOT CRD-GATE-FALLO
077800        IF WKS-CRD-CARGA-CUOTA > 50
077900           SET CRD-GATE-FALLO TO TRUE
078000           MOVE 'EMI exceeds 50 pct of monthly income'
078100                TO WKS-ETA-MOTIVO(3)
078200        END-IF
078300     END-IF
078400     IF NOT CRD-GATE-FALLO
078500* TERCERA COMPUERTA DURA: UN MONTO DE MAS DE 50 VECES EL INGRESO
078600* MENSUAL ES UN APALANCAMIENTO QUE NINGUNA CUOTA NIVELADA ABSORBE
078700        IF APL-MONTO-SOLICITADO > APL-INGRESO-MENSUAL * 50
078800           SET CRD-GATE-FALLO TO TRUE
078900           MOVE 'Loan amount exceeds 50x monthly income'
079000                TO WKS-ETA-MOTIVO(3)
079100        END-IF
079200     END-IF
079300     IF WKS-ETA-MOTIVO(3) = SPACES
079400        STRING 'Credit assessment passed, rating '
079500               WKS-CRD-CALIFICACION
079600               DELIMITED BY SIZE INTO WKS-ETA-MOTIVO(3)
079700     END-IF
079800
079900     IF WKS-ETA-PUNTAJE(3) < 0
080000        MOVE ZERO TO WKS-ETA-PUNTAJE(3)
080100     END-IF
080200     MOVE 3 TO WKS-ETA-ACTUAL
080300     PERFORM 470-FIJA-DECISION-ETAPA.
080400 430-ANALISIS-CREDITICIO-E. EXIT.
080500
080600******************************************************************
080700*   SERIE 431 - CALCULO DE CUOTA (SALDOS INSOLUTOS, TASA FIJA)   *
080800******************************************************************
080900* FORMULA DE CUOTA NIVELADA A TASA FIJA MENSUAL (SOL-0512),
081000* SALDOS INSOLUTOS: CUOTA = MONTO * TASA * (1+TASA)^N /
081100* ((1+TASA)^N - 1); WKS-CRD-FACTOR ACUMULA (1+TASA)^N
081200 431-CALCULA-CUOTA SECTION.
081300     MOVE 1 TO WKS-CRD-FACTOR
081400* PLAZO CERO NO DEBERIA LLEGAR NUNCA (400-VALIDACION-VENTAS YA LO
081500* HABRIA RECHAZADO), PERO SE CUBRE PARA NO DIVIDIR ENTRE CERO SI
081600* ALGUN DIA CAMBIA EL ORDEN DE LAS ETAPAS
081700     IF APL-PLAZO-MESES = ZERO
081800* CON PLAZO CERO LA FORMULA DE SALDOS INSOLUTOS INDEFINE (DIVIDE
081900* ENTRE CERO); SE USA EL MONTO COMPLETO COMO CUOTA UNICA
082000        COMPUTE WKS-CRD-CUOTA ROUNDED =                           SOL0133 
082100                APL-MONTO-SOLICITADO / 1
082200     ELSE
082300        PERFORM 432-ACUMULA-FACTOR THRU 432-ACUMULA-FACTOR-E
082400                VARYING WKS-I FROM 1 BY 1
082500                UNTIL WKS-I > APL-PLAZO-MESES
082600        COMPUTE WKS-CRD-CUOTA ROUNDED =                           SOL0133 
082700                APL-MONTO-SOLICITADO * WKS-CRD-TASA-MENSUAL
082800                * WKS-CRD-FACTOR / (WKS-CRD-FACTOR - 1)
082900     END-IF.
083000 431-CALCULA-CUOTA-E. EXIT.
083100
083200* UN PASO DE LA POTENCIA (1+TASA)^N POR MES DE PLAZO; SE HACE
083300* ASI PORQUE EL COMPILADOR DE ESTE SHOP NO TRAE FUNCION
083400* INTRINSECA DE POTENCIA
083500 432-ACUMULA-FACTOR SECTION.
083600     COMPUTE WKS-CRD-FACTOR ROUNDED =
083700             WKS-CRD-FACTOR * (1 + WKS-CRD-TASA-MENSUAL).
083800 432-ACUMULA-FACTOR-E. EXIT.
083900
084000******************************************************************
084100*   SERIE 440 - U4 ANALISIS DE INGRESOS (PESO 0.15)              *
084200******************************************************************
084300* U4 MIDE CAPACIDAD DE PAGO DESDE EL LADO DEL INGRESO DECLARADO,
084400* INDEPENDIENTE DE LA CUOTA CALCULADA EN U3 (ESA YA SE CASTIGA
084500* POR SU LADO EN LA CARGA DE CUOTA)
084600 440-ANALISIS-INGRESOS SECTION.
084700     MOVE 100  TO WKS-ETA-PUNTAJE(4)
084800     MOVE SPACES TO WKS-ETA-MOTIVO(4)
084900
085000* LOS TRES CORTES DE INGRESO (15K/25K/35K) SON LOS MISMOS QUE
085100* USA MERCADEO PARA SEGMENTAR LA CARTERA POR NIVEL SOCIOECONOMICO
085200* U4 REPITE LA VALIDACION DE INGRESO CERO DE U1 PORQUE AQUI EL
085300* CASTIGO ES DE CAPACIDAD DE PAGO, NO DE VENTAS (PESOS DISTINTOS)
085400     IF APL-INGRESO-MENSUAL <= ZERO
085500        SUBTRACT 50 FROM WKS-ETA-PUNTAJE(4)
085600        MOVE 'Monthly income not provided' TO WKS-ETA-MOTIVO(4)
085700     ELSE
085800        IF APL-INGRESO-MENSUAL < 15000
085900* TRES ESCALONES DE INGRESO MINIMO (15K/25K/35K), CADA UNO MAS
086000* SUAVE QUE EL ANTERIOR, CALIBRADOS CONTRA EL COSTO DE VIDA LOCAL
086100           SUBTRACT 40 FROM WKS-ETA-PUNTAJE(4)
086200           MOVE 'Monthly income below Rs. 15,000'
086300                TO WKS-ETA-MOTIVO(4)
086400        ELSE
086500           IF APL-INGRESO-MENSUAL < 25000
086600              SUBTRACT 20 FROM WKS-ETA-PUNTAJE(4)
086700              MOVE 'Monthly income below Rs. 25,000'
086800                   TO WKS-ETA-MOTIVO(4)
086900           ELSE
087000              IF APL-INGRESO-MENSUAL < 35000
087100                 SUBTRACT 10 FROM WKS-ETA-PUNTAJE(4)
087200                 MOVE 'Monthly income below Rs. 35,000'
087300                      TO WKS-ETA-MOTIVO(4)
087400              END-IF
087500           END-IF
087600        END-IF
087700     END-IF
087800
087900     COMPUTE WKS-ING-ANUAL = APL-INGRESO-MENSUAL * 12
088000     COMPUTE WKS-ING-MAX-RECOMENDADO = WKS-ING-ANUAL * 5
088100* EL MONTO MAXIMO RECOMENDADO (5 VECES EL INGRESO ANUAL) ES MAS
088200* HOLGADO QUE EL LTI DE VENTAS PORQUE AQUI YA SE CONOCE EL
088300* INGRESO CON MAS CONFIANZA QUE EN LA VALIDACION INICIAL
088400     IF APL-MONTO-SOLICITADO > WKS-ING-MAX-RECOMENDADO
088500        SUBTRACT 15 FROM WKS-ETA-PUNTAJE(4)
088600        IF WKS-ETA-MOTIVO(4) = SPACES
088700           MOVE 'Loan amount above recommended maximum'
088800                TO WKS-ETA-MOTIVO(4)
088900        END-IF
089000     END-IF
089100
089200* EL PUNTAJE DE ESTABILIDAD DE INGRESOS LLEGA DEL SERVICIO DE
089300* VERIFICACION DE EMPLEO DEL CLIENTE NBFC (NBFC-0118/NBFC-0142)
089400     IF APL-PUNTAJE-ESTABILIDAD < 75                              NBFC0142
089500        SUBTRACT 15 FROM WKS-ETA-PUNTAJE(4)
089600        IF WKS-ETA-MOTIVO(4) = SPACES
089700           MOVE 'Income stability score below 75'
089800                TO WKS-ETA-MOTIVO(4)
089900        END-IF
090000     END-IF
090100
090200     IF WKS-ETA-PUNTAJE(4) < 0
090300        MOVE ZERO TO WKS-ETA-PUNTAJE(4)
090400     END-IF
090500     MOVE 4 TO WKS-ETA-ACTUAL
090600     PERFORM 470-FIJA-DECISION-ETAPA.
090700 440-ANALISIS-INGRESOS-E. EXIT.
090800
090900******************************************************************
091000*   SERIE 450 - U5 DETECCION DE FRAUDE (PESO 0.25)               *
091100******************************************************************
091200* U5 NO TOCA WKS-ETA-PUNTAJE DIRECTAMENTE SINO QUE ACUMULA EN
091300* WKS-FRD-PUNTAJE Y LO COPIA AL FINAL, PORQUE TAMBIEN NECESITA
091400* SACAR EL RIESGO COMPLEMENTARIO PARA UN FUTURO REPORTE DE FRAUDE
091500 450-DETECCION-FRAUDE SECTION.
091600     MOVE 100  TO WKS-FRD-PUNTAJE
091700* EL PUNTAJE DE FRAUDE TAMBIEN ARRANCA EN 100 Y SE VA CASTIGANDO,
091800* IGUAL QUE LAS DEMAS ETAPAS, AUNQUE SE GUARDA EN UN CAMPO APARTE
091900     MOVE SPACES TO WKS-ETA-MOTIVO(5)
092000
092100     IF APL-INGRESO-MENSUAL > ZERO
092200* UN INGRESO QUE CAE EXACTO EN MULTIPLO DE 10,000 ES UN PATRON
092300* CLASICO DE DATO INVENTADO EN LUGAR DE UN INGRESO REAL DECLARADO
092400        DIVIDE APL-INGRESO-MENSUAL BY 10000
092500               GIVING WKS-J REMAINDER WKS-FRD-RESIDUO
092600        IF WKS-FRD-RESIDUO = ZERO
092700           SUBTRACT 5 FROM WKS-FRD-PUNTAJE
092800           MOVE 'Round-number income' TO WKS-ETA-MOTIVO(5)
092900        END-IF
093000     END-IF
093100
093200     IF APL-INGRESO-MENSUAL > ZERO
093300* PEDIR MAS DE 100 VECES EL INGRESO MENSUAL ES UN PATRON DE
093400* SOLICITUD FRAUDULENTA, MAS ESTRICTO QUE EL TOPE DE NEGOCIO DE
093500* VENTAS PORQUE AQUI SE ESTA BUSCANDO ABUSO, NO SOLO CAPACIDAD
093600        IF APL-MONTO-SOLICITADO > APL-INGRESO-MENSUAL * 100
093700           SUBTRACT 30 FROM WKS-FRD-PUNTAJE
093800           IF WKS-ETA-MOTIVO(5) = SPACES
093900              MOVE 'Loan amount exceeds 100x monthly income'
094000                   TO WKS-ETA-MOTIVO(5)
094100           END-IF
094200        END-IF
094300     END-IF
094400
094500* EL PUNTAJE DE VELOCIDAD MIDE CUANTAS SOLICITUDES HA METIDO EL
094600* MISMO CLIENTE EN POCO TIEMPO; LO CALCULA EL SERVICIO DE FRAUDE
094700* DEL CLIENTE NBFC Y LLEGA YA LISTO EN EL ARCHIVO DE ENTRADA
094800     IF APL-PUNTAJE-VELOCIDAD > 95
094900        SUBTRACT 40 FROM WKS-FRD-PUNTAJE
095000        IF WKS-ETA-MOTIVO(5) = SPACES
095100           MOVE 'Velocity score above 95' TO WKS-ETA-MOTIVO(5)
095200        END-IF
095300     ELSE
095400* BANDA INTERMEDIA DE VELOCIDAD, MENOS GRAVE QUE EL TOPE DE 95
095500* PERO TODAVIA SUFICIENTE PARA RESTAR PUNTOS DE FRAUDE
095600        IF APL-PUNTAJE-VELOCIDAD > 85
095700           SUBTRACT 20 FROM WKS-FRD-PUNTAJE
095800           IF WKS-ETA-MOTIVO(5) = SPACES
095900              MOVE 'Velocity score above 85' TO WKS-ETA-MOTIVO(5)
096000           END-IF
096100        END-IF
096200     END-IF
096300
096400* EL PUNTAJE DE DOCUMENTO VIENE DEL MOTOR DE VALIDACION DE
096500* IMAGENES/OCR DE LOS SOPORTES ADJUNTOS A LA SOLICITUD
096600     IF APL-PUNTAJE-DOCUMENTO < 75
096700        SUBTRACT 25 FROM WKS-FRD-PUNTAJE
096800        IF WKS-ETA-MOTIVO(5) = SPACES
096900           MOVE 'Document authenticity score below 75'
097000                TO WKS-ETA-MOTIVO(5)
097100        END-IF
097200     END-IF
097300
097400     IF WKS-FRD-PUNTAJE < 0
097500        MOVE ZERO TO WKS-FRD-PUNTAJE
097600     END-IF
097700
097800* UN HIT DE LISTA NEGRA PISA TODO LO DEMAS: NO IMPORTA QUE TAN
097900* BIEN HAYAN SALIDO LAS OTRAS REGLAS DE FRAUDE, EL PUNTAJE CAE A
098000* 10 Y EL MOTIVO SE SOBRESCRIBE
098100     IF APL-EN-LISTA-NEGRA
098200        MOVE 10 TO WKS-FRD-PUNTAJE
098300        MOVE 'Fraud-database blacklist hit' TO WKS-ETA-MOTIVO(5)
098400     END-IF
098500
098600     MOVE WKS-FRD-PUNTAJE TO WKS-ETA-PUNTAJE(5)
098700     COMPUTE WKS-FRD-RIESGO = 100 - WKS-FRD-PUNTAJE
098800     MOVE 5 TO WKS-ETA-ACTUAL
098900     PERFORM 470-FIJA-DECISION-ETAPA.
099000 450-DETECCION-FRAUDE-E. EXIT.
099100
099200******************************************************************
099300*   SERIE 460 - U6 DECISION FINAL (PUNTAJE PONDERADO)            *
099400******************************************************************
099500* U6 NO TIENE PESO PROPIO, ES LA AGREGACION: SUMA LOS CINCO
099600* PUNTAJES YA PONDERADOS Y APLICA LA REGLA DE CORTE A REVISION
099700* MANUAL (SOL-0171/SOL-0561)
099800 460-DECISION-FINAL SECTION.
099900* A ESTE PUNTO NINGUNA ETAPA RECHAZO (SALIDA ANTICIPADA YA LO
100000* HUBIERA CORTADO), ASI QUE LOS CINCO PESOS SUMAN 1.00
100100     COMPUTE WKS-DEC-PONDERADO ROUNDED =                          SOL0561 
100200             (WKS-ETA-PUNTAJE(1) * WKS-ETA-PESO(1)) +
100300             (WKS-ETA-PUNTAJE(2) * WKS-ETA-PESO(2)) +
100400             (WKS-ETA-PUNTAJE(3) * WKS-ETA-PESO(3)) +
100500             (WKS-ETA-PUNTAJE(4) * WKS-ETA-PESO(4)) +
100600             (WKS-ETA-PUNTAJE(5) * WKS-ETA-PESO(5))
100700
100800     MOVE ZERO TO WKS-CONT-REVISA-ETAPAS
100900     PERFORM 461-CUENTA-REVISION THRU 461-CUENTA-REVISION-E
101000             VARYING ETX FROM 1 BY 1 UNTIL ETX > 5
101100
101200     EVALUATE TRUE
101300* DOS O MAS ETAPAS EN REVISION ES SUFICIENTE INCERTIDUMBRE COMO
101400* PARA QUE UN ANALISTA HUMANO MIRE EL EXPEDIENTE, SIN IMPORTAR
101500* QUE TAN ALTO HAYA SALIDO EL PUNTAJE PONDERADO
101600        WHEN WKS-CONT-REVISA-ETAPAS >= 2                          SOL0171 
101700             MOVE 'MANUAL_REVIEW' TO WKS-DEC-ESTADO
101800             MOVE 'Two or more stages require manual review'
101900                  TO WKS-DEC-MOTIVO
102000* CON SOLO UNA ETAPA EN DUDA SE DEJA PASAR SI EL PONDERADO
102100* IGUALMENTE SALE ALTO; SI NO, TAMBIEN VA A REVISION MANUAL
102200        WHEN WKS-CONT-REVISA-ETAPAS = 1 AND                       SOL0171 
102300             WKS-DEC-PONDERADO < 70
102400             MOVE 'MANUAL_REVIEW' TO WKS-DEC-ESTADO
102500             MOVE 'One stage in review and weighted score below 70'
102600                  TO WKS-DEC-MOTIVO
102700* SETENTA ES EL MISMO CORTE QUE USA 470-FIJA-DECISION-ETAPA PARA
102800* APROBAR UNA ETAPA INDIVIDUAL, MANTENIDO CONSISTENTE A PROPOSITO
102900        WHEN WKS-DEC-PONDERADO >= 70
103000             MOVE 'SANCTIONED   ' TO WKS-DEC-ESTADO
103100             MOVE 'All stages passed, weighted score at or above 70'
103200                  TO WKS-DEC-MOTIVO
103300        WHEN OTHER
103400             MOVE 'MANUAL_REVIEW' TO WKS-DEC-ESTADO
103500* PONDERADO POR DEBAJO DE 70 SIN LLEGAR A ACUMULAR DOS ETAPAS EN
103600* REVISION: TAMPOCO SE RECHAZA DE PLANO, SE MANDA A REVISION
103700             MOVE 'Weighted score below sanction threshold'
103800                  TO WKS-DEC-MOTIVO
103900     END-EVALUATE
104000
104100     MOVE WKS-DEC-ESTADO  TO WKS-ETA-DECISION(6)
104200     MOVE WKS-DEC-MOTIVO  TO WKS-ETA-MOTIVO(6)
104300     MOVE WKS-DEC-PONDERADO TO WKS-ETA-PUNTAJE(6).
104400 460-DECISION-FINAL-E. EXIT.
104500
104600* CUENTA, DE LAS CINCO ETAPAS (NO SE CUENTA LA ETAPA 6, QUE ES
104700* ESTA MISMA DECISION FINAL), CUANTAS QUEDARON EN REVISION
104800 461-CUENTA-REVISION SECTION.
104900* SOLO SE CUENTAN LAS ETAPAS EN REVISION, NO LAS QUE APRUEBAN NI
105000* LAS QUE RECHAZAN (UN RECHAZO YA HUBIERA CORTADO EL PIPELINE)
105100     IF ETA-REVISA(ETX)
105200        ADD 1 TO WKS-CONT-REVISA-ETAPAS
105300     END-IF.
105400 461-CUENTA-REVISION-E. EXIT.
105500
105600 465-ARMA-RECHAZO-TEMPRANO SECTION.
105700* UNA ETAPA RECHAZO: EL PUNTAJE REPORTADO ES EL MENOR ENTRE LAS
105800* ETAPAS QUE RECHAZARON Y EL MOTIVO ES EL DE LA PRIMERA
105900* WKS-DEC-MOTIVO SOLO TRAE VALUE SPACES EN LA DEFINICION (SE
106000* CARGA UNA SOLA VEZ AL ARRANCAR EL PROGRAMA), ASI QUE HAY QUE
106100* LIMPIARLO AQUI EN CADA SOLICITUD O SE QUEDA CON EL MOTIVO DE
106200* LA PRIMERA SOLICITUD RECHAZADA DE TODA LA CORRIDA (NBFC-0163)
106300     MOVE SPACES TO WKS-DEC-MOTIVO                                NBFC0163
106400     MOVE 'REJECTED     ' TO WKS-DEC-ESTADO
106500     MOVE 100 TO WKS-DEC-PONDERADO
106600     PERFORM 466-EVALUA-RECHAZO THRU 466-EVALUA-RECHAZO-E
106700             VARYING ETX FROM 1 BY 1 UNTIL ETX > 5.
106800 465-ARMA-RECHAZO-TEMPRANO-E. EXIT.
106900
107000 466-EVALUA-RECHAZO SECTION.
107100     IF ETA-RECHAZA(ETX)
107200        IF WKS-ETA-PUNTAJE(ETX) < WKS-DEC-PONDERADO
107300           MOVE WKS-ETA-PUNTAJE(ETX) TO WKS-DEC-PONDERADO
107400        END-IF
107500        IF WKS-DEC-MOTIVO = SPACES
107600           MOVE WKS-ETA-MOTIVO(ETX) TO WKS-DEC-MOTIVO
107700        END-IF
107800     END-IF.
107900 466-EVALUA-RECHAZO-E. EXIT.
108000
108100******************************************************************
108200*   SERIE 470 - CLASIFICA DECISION DE UNA ETAPA SEGUN PUNTAJE    *
108300******************************************************************
108400* CORTE UNIFORME PARA LAS CINCO ETAPAS: 70 O MAS APRUEBA, ENTRE
108500* 50 Y 69 VA A REVISION, MENOS DE 50 RECHAZA Y DISPARA LA SALIDA
108600* ANTICIPADA DEL PIPELINE (SOL-0540)
108700 470-FIJA-DECISION-ETAPA SECTION.
108800* EL MISMO CORTE 70/50 SE REPITE EN LAS CINCO ETAPAS PARA QUE EL
108900* SIGNIFICADO DE 'APROBAR', 'REVISAR' Y 'RECHAZAR' SEA UNIFORME
109000* SIN IMPORTAR QUE MOTOR HAYA EVALUADO LA SOLICITUD
109100     IF WKS-ETA-PUNTAJE(WKS-ETA-ACTUAL) >= 70
109200        SET ETA-APRUEBA(WKS-ETA-ACTUAL) TO TRUE
109300     ELSE
109400        IF WKS-ETA-PUNTAJE(WKS-ETA-ACTUAL) >= 50
109500           SET ETA-REVISA(WKS-ETA-ACTUAL) TO TRUE
109600        ELSE
109700           SET ETA-RECHAZA(WKS-ETA-ACTUAL) TO TRUE
109800           SET SOLICITUD-RECHAZADA TO TRUE
109900        END-IF
110000     END-IF.
110100 470-FIJA-DECISION-ETAPA-E. EXIT.
110200
110300******************************************************************
110400*   SERIE 500 - ESCRITURA DE LA DECISION Y DEL REPORTE           *
110500******************************************************************
110600* ARMA EL REGISTRO DE SALIDA CON EL DESGLOSE COMPLETO POR ETAPA
110700* MAS EL FALLO FINAL; ESTE ES EL UNICO PARAGRAFO QUE TOCA EL
110800* LAYOUT DE DEC-REGISTRO DE PRINCIPIO A FIN
110900 500-ESCRIBE-DECISION SECTION.
111000* EL IDENTIFICADOR DE SOLICITUD VIAJA TAL CUAL DEL ARCHIVO DE
111100* ENTRADA PARA QUE EL SISTEMA DE ORIGEN PUEDA CASAR LA DECISION
111200* CONTRA SU PROPIO EXPEDIENTE
111300     MOVE APL-ID                 TO DEC-APL-ID
111400* EL DESGLOSE POR AGENTE (ALPHA..EPSILON) VIAJA ENTERO AL ARCHIVO
111500* DE SALIDA AUNQUE LA SOLICITUD SE HAYA RECHAZADO TEMPRANO; LAS
111600* ETAPAS QUE NO CORRIERON QUEDAN EN CERO (LIMPIADO EN 302)
111700     MOVE WKS-DEC-ESTADO         TO DEC-STATUS
111800     MOVE WKS-ETA-PUNTAJE(1)     TO DEC-PUNTAJE-ALPHA
111900     MOVE WKS-ETA-PUNTAJE(2)     TO DEC-PUNTAJE-BETA
112000     MOVE WKS-ETA-PUNTAJE(3)     TO DEC-PUNTAJE-GAMMA
112100     MOVE WKS-ETA-PUNTAJE(4)     TO DEC-PUNTAJE-DELTA
112200     MOVE WKS-ETA-PUNTAJE(5)     TO DEC-PUNTAJE-EPSILON
112300     MOVE WKS-DEC-PONDERADO      TO DEC-PUNTAJE-PONDERADO
112400     MOVE WKS-CRD-CUOTA          TO DEC-CUOTA-MENSUAL
112500     MOVE WKS-CRD-PUNTAJE-BURO   TO DEC-PUNTAJE-BURO
112600     MOVE WKS-DEC-MOTIVO         TO DEC-MOTIVO
112700     WRITE REG-DECISION
112800     IF FS-DECIS NOT = 0
112900        DISPLAY '>>>> ERROR AL ESCRIBIR DECIS, FILE STATUS '
113000                FS-DECIS ' SOLICITUD ' APL-ID UPON CONSOLE
113100     END-IF.
113200 500-ESCRIBE-DECISION-E. EXIT.
113300
113400* RESUMEN IMPRESO POR SOLICITUD: UNA CABECERA, UNA LINEA POR
113500* ETAPA QUE SI CORRIO (LAS QUE SE SALTO LA SALIDA ANTICIPADA NO
113600* SE IMPRIMEN, 511-IMPRIME-LINEA-ETAPA LAS FILTRA) Y EL CIERRE
113700 510-IMPRIME-RESUMEN SECTION.
113800* CABECERA DEL BLOQUE DE RESUMEN: IDENTIFICADOR, NOMBRE Y FALLO
113900* FINAL, PARA QUE EL LECTOR UBIQUE LA SOLICITUD SIN TENER QUE
114000* BUSCAR EN EL ARCHIVO DE DECISIONES
114100     MOVE APL-ID          TO DCB-ID
114200     MOVE APL-NOMBRE-CLIENTE TO DCB-NOMBRE
114300     MOVE WKS-DEC-ESTADO  TO DCB-ESTADO
114400     MOVE WKS-DET-CABECERA TO WKS-LINEA-REPORTE
114500     WRITE WKS-LINEA-REPORTE
114600
114700     PERFORM 511-IMPRIME-LINEA-ETAPA THRU 511-IMPRIME-LINEA-ETAPA-E
114800             VARYING ETX FROM 1 BY 1 UNTIL ETX > 5
114900
115000     MOVE WKS-DEC-PONDERADO TO DFN-SCORE
115100     MOVE WKS-DEC-MOTIVO    TO DFN-MOTIVO
115200     MOVE WKS-DET-FINAL TO WKS-LINEA-REPORTE
115300     WRITE WKS-LINEA-REPORTE.
115400 510-IMPRIME-RESUMEN-E. EXIT.
115500
115600* SOLO IMPRIME LA ETAPA SI TIENE DECISION FIJADA; UNA ETAPA QUE
115700* NUNCA CORRIO (RECHAZO ANTICIPADO EN UNA ETAPA ANTERIOR) SE
115800* QUEDA EN SPACES Y NO DEBE APARECER EN EL RESUMEN
115900 511-IMPRIME-LINEA-ETAPA SECTION.
116000     IF WKS-ETA-DECISION(ETX) NOT = SPACES
116100        MOVE WKS-ETA-NOMBRE(ETX)   TO DET-NOMBRE-ETAPA
116200        MOVE WKS-ETA-PUNTAJE(ETX)  TO DET-SCORE
116300        EVALUATE WKS-ETA-DECISION(ETX)
116400           WHEN 'A' MOVE 'APPROVE ' TO DET-DECISION
116500           WHEN 'V' MOVE 'REVIEW  ' TO DET-DECISION
116600           WHEN 'R' MOVE 'REJECT  ' TO DET-DECISION
116700        END-EVALUATE
116800        MOVE WKS-ETA-MOTIVO(ETX)   TO DET-MOTIVO
116900        MOVE WKS-DET-ETAPA TO WKS-LINEA-REPORTE
117000        WRITE WKS-LINEA-REPORTE
117100     END-IF.
117200 511-IMPRIME-LINEA-ETAPA-E. EXIT.
117300
117400* LA CARTA DE SANCION SOLO SE IMPRIME PARA SOLICITUDES SANCIONADAS
117500* (VER LA GUARDA DEC-ES-SANCIONADO EN 300-PROCESA-SOLICITUD); USA
117600* EL PAN YA ENMASCARADO QUE DEVOLVIO PRVERC01, NUNCA EL PAN CRUDO
117700 520-IMPRIME-CARTA SECTION.
117800* REFERENCIA DE LA CARTA: EL MISMO IDENTIFICADOR DE SOLICITUD,
117900* PARA QUE EL CLIENTE PUEDA CITARLO SI LLAMA A RECLAMAR
118000     MOVE APL-ID TO CRF-NUMERO
118100     MOVE WKS-CARTA-REFERENCIA TO WKS-LINEA-REPORTE
118200     WRITE WKS-LINEA-REPORTE
118300
118400     MOVE APL-NOMBRE-CLIENTE TO CST-NOMBRE
118500* NOMBRE Y PAN ENMASCARADO QUE IDENTIFICAN AL SOLICITANTE EN LA
118600* CARTA; EL NOMBRE VIENE TAL CUAL DE LA SOLICITUD, SIN MASCARA
118700     MOVE WKS-KYC-PAN-SALIDA TO CST-PAN
118800     MOVE WKS-CARTA-SOLICITANTE TO WKS-LINEA-REPORTE
118900     WRITE WKS-LINEA-REPORTE
119000
119100     MOVE APL-MONTO-SOLICITADO TO CMT-MONTO
119200* MONTO Y PLAZO APROBADOS SON LOS MISMOS QUE PIDIO EL CLIENTE; NO
119300* HAY CONTRAOFERTA DE MONTO EN ESTE PROCESO DE SANCION
119400     MOVE APL-PLAZO-MESES      TO CMT-PLAZO
119500     MOVE WKS-CARTA-MONTO TO WKS-LINEA-REPORTE
119600     WRITE WKS-LINEA-REPORTE
119700
119800     MOVE WKS-CRD-CUOTA TO CTS-EMI
119900* CUOTA MENSUAL YA CALCULADA EN 431-CALCULA-CUOTA DURANTE U3
120000     MOVE WKS-CARTA-TASA TO WKS-LINEA-REPORTE
120100     WRITE WKS-LINEA-REPORTE
120200
120300     MOVE WKS-CRD-PUNTAJE-BURO TO CBR-PUNTAJE
120400* SE INFORMA EL PUNTAJE DE BURO USADO EN LA EVALUACION, PARA QUE
120500* EL CLIENTE VEA EN QUE SE BASO LA TASA/CONDICIONES OFRECIDAS
120600     MOVE WKS-CARTA-BURO TO WKS-LINEA-REPORTE
120700     WRITE WKS-LINEA-REPORTE
120800
120900     MOVE 'THIS SANCTION IS VALID FOR 30 DAYS FROM THE DATE '
121000* LOS TERMINOS VAN EN DOS LINEAS PORQUE NO CABEN EN LOS 40
121100* CARACTERES DE CTM-TEXTO; SE IMPRIMEN COMO DOS RENGLONES SEGUIDOS
121200          TO CTM-TEXTO
121300     MOVE WKS-CARTA-TERMINOS TO WKS-LINEA-REPORTE
121400     WRITE WKS-LINEA-REPORTE
121500
121600     MOVE 'ABOVE. DISBURSEMENT IS SUBJECT TO DOCUMENTATION.'
121700          TO CTM-TEXTO
121800     MOVE WKS-CARTA-TERMINOS TO WKS-LINEA-REPORTE
121900     WRITE WKS-LINEA-REPORTE
122000
122100     MOVE WKS-SEPARADOR TO WKS-LINEA-REPORTE
122200     WRITE WKS-LINEA-REPORTE.
122300 520-IMPRIME-CARTA-E. EXIT.
122400
122500* TOTALES DE CONTROL DEL LOTE: CUANTAS SOLICITUDES CAYERON EN
122600* CADA FALLO Y CUANTO CAPITAL/CUOTA REPRESENTA LA CARTERA
122700* SANCIONADA, PARA CONCILIAR CONTRA DESEMBOLSOS (SOL-0334)
122800 530-ACUMULA-CONTROLES SECTION.
122900     EVALUATE TRUE
123000* SOLO LA CARTERA SANCIONADA SUMA A LOS TOTALES DE CAPITAL Y
123100* CUOTA, PORQUE ES LA UNICA QUE REALMENTE SE VA A DESEMBOLSAR
123200        WHEN DEC-ES-SANCIONADO
123300             ADD 1 TO WKS-CONT-SANCIONADOS
123400             ADD APL-MONTO-SOLICITADO TO WKS-TOTAL-PRINCIPAL      SOL0334 
123500             ADD WKS-CRD-CUOTA        TO WKS-TOTAL-EMI
123600        WHEN DEC-ES-RECHAZADO
123700             ADD 1 TO WKS-CONT-RECHAZADOS
123800        WHEN OTHER
123900             ADD 1 TO WKS-CONT-REVISION
124000     END-EVALUATE.
124100 530-ACUMULA-CONTROLES-E. EXIT.
124200
124300******************************************************************
124400*   SERIE 600 - TOTALES DE CONTROL AL FINALIZAR LA CORRIDA       *
124500******************************************************************
124600* CIERRE DEL REPORTE IMPRESO MAS EL RESUMEN POR CONSOLA QUE
124700* OPERACIONES REVISA CADA MADRUGADA ANTES DE DAR POR BUENA LA
124800* CORRIDA (SOL-0205)
124900 600-TRAILER-REPORTE SECTION.
125000     MOVE WKS-SEPARADOR TO WKS-LINEA-REPORTE
125100     WRITE WKS-LINEA-REPORTE
125200
125300     MOVE WKS-CONT-LEIDOS TO TRL-LEIDOS
125400* CADA LINEA DEL TRAILER MUEVE SU DATO AL CAMPO DE PRRPT01 Y LUEGO
125500* AL AREA PUENTE DE IMPRESION, IGUAL QUE EL RESTO DEL REPORTE
125600     MOVE WKS-TRL-LINEA1 TO WKS-LINEA-REPORTE
125700     WRITE WKS-LINEA-REPORTE
125800
125900     MOVE WKS-CONT-SANCIONADOS TO TRL-SANC
126000     MOVE WKS-CONT-RECHAZADOS  TO TRL-RECH
126100     MOVE WKS-TRL-LINEA2 TO WKS-LINEA-REPORTE
126200     WRITE WKS-LINEA-REPORTE
126300
126400     MOVE WKS-CONT-REVISION TO TRL-REV
126500     MOVE WKS-TRL-LINEA3 TO WKS-LINEA-REPORTE
126600     WRITE WKS-LINEA-REPORTE
126700
126800     MOVE WKS-TOTAL-PRINCIPAL TO TRL-PRINCIPAL
126900     MOVE WKS-TRL-LINEA4 TO WKS-LINEA-REPORTE
127000     WRITE WKS-LINEA-REPORTE
127100
127200     MOVE WKS-TOTAL-EMI TO TRL-TOTAL-EMI
127300* LOS MISMOS CINCO TOTALES SE REPITEN POR CONSOLE PARA QUE
127400* OPERACIONES NO TENGA QUE ABRIR EL REPORTE IMPRESO PARA
127500* CONFIRMAR QUE LA CORRIDA CERRO BIEN (SOL-0205)
127600     MOVE WKS-TRL-LINEA5 TO WKS-LINEA-REPORTE
127700     WRITE WKS-LINEA-REPORTE
127800
127900     DISPLAY 'PRSANC01 - RECORDS READ        : ' WKS-CONT-LEIDOS  SOL0205 
128000         UPON CONSOLE
128100     DISPLAY 'PRSANC01 - SANCTIONED COUNT     : '
128200         WKS-CONT-SANCIONADOS UPON CONSOLE
128300     DISPLAY 'PRSANC01 - REJECTED COUNT       : '
128400         WKS-CONT-RECHAZADOS UPON CONSOLE
128500     DISPLAY 'PRSANC01 - MANUAL REVIEW COUNT  : '
128600         WKS-CONT-REVISION UPON CONSOLE
128700     DISPLAY 'PRSANC01 - TOTAL PRINCIPAL (Rs.): '
128800         WKS-TOTAL-PRINCIPAL UPON CONSOLE
128900     DISPLAY 'PRSANC01 - TOTAL MONTHLY EMI (Rs.): '
129000         WKS-TOTAL-EMI UPON CONSOLE.
129100 600-TRAILER-REPORTE-E. EXIT.
129200
129300******************************************************************
129400*   SERIE 900 - CIERRE DE ARCHIVOS                               *
129500******************************************************************
129600* CIERRE ORDENADO DE LOS TRES ARCHIVOS; NO SE VALIDA FILE STATUS
129700* AQUI PORQUE YA NO HAY NADA QUE HACER SI EL CIERRE FALLA SALVO
129800* DEJARLO EN EL LOG DEL JOB
129900 900-CIERRA-ARCHIVOS SECTION.
130000     CLOSE APLICA
130100     CLOSE DECIS
130200     CLOSE REPORTE.
130300 900-CIERRA-ARCHIVOS-E. EXIT.
