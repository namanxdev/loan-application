000100******************************************************************
000200*    C O P Y B O O K   D E   R E G I S T R O   D E   S A L I D A
000300******************************************************************
000400* MIEMBRO     : PRDECIS                                          *
000500* SISTEMA     : PRESTAMOS PERSONALES NBFC (CLIENTE EXTERIOR)     *
000600* ARCHIVO     : DECIS   (DECISIONES DE PRESTAMO, SALIDA)         *
000700* LONGITUD    : 100 BYTES, REGISTRO FIJO                         *
000800* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000900* FECHA       : 14/01/2024                                       *
001000* DESCRIPCION : UN REGISTRO POR SOLICITUD PROCESADA. EL CLIENTE  *
001100*             : CARGA ESTE ARCHIVO A SU BODEGA DE DATOS, POR LO  *
001200*             : QUE EL LAYOUT NO SE MUEVE DE POSICION SIN UN     *
001300*             : TICKET DE CAMBIO DE INTERFAZ.                    *
001400******************************************************************
001500* BITACORA DE CAMBIOS DEL COPYBOOK                               *
001600*   14/01/2024 EDRD TICKET NBFC-0118  PRIMERA VERSION            *
001700*   05/04/2024 EDRD TICKET NBFC-0151  SE AGREGA DEC-CREDIT-SCORE *
001800*                   PORQUE RIESGOS QUERIA VER EL PUNTAJE USADO   *
001900*                   SIN TENER QUE RELEER LA SOLICITUD DE ENTRADA *
002000******************************************************************
002100 01  REG-DECISION.
002200     05  DEC-APL-ID                  PIC 9(06).
002300     05  DEC-STATUS                  PIC X(13).
002400         88  DEC-ES-SANCIONADO            VALUE 'SANCTIONED   '.
002500         88  DEC-ES-RECHAZADO             VALUE 'REJECTED     '.
002600         88  DEC-ES-REVISION              VALUE 'MANUAL_REVIEW'.
002700*---------------------------------------------------------------*
002800*    DESGLOSE DE PUNTAJE POR ETAPA (0-100 CADA UNA)              *
002900*---------------------------------------------------------------*
003000     05  DEC-PUNTAJE-ALPHA           PIC 9(03).
003100     05  DEC-PUNTAJE-BETA            PIC 9(03).
003200     05  DEC-PUNTAJE-GAMMA           PIC 9(03).
003300     05  DEC-PUNTAJE-DELTA           PIC 9(03).
003400     05  DEC-PUNTAJE-EPSILON         PIC 9(03).
003500     05  DEC-PUNTAJE-PONDERADO       PIC 9(03)V99.
003600     05  DEC-CUOTA-MENSUAL           PIC 9(07)V99.
003700     05  DEC-PUNTAJE-BURO            PIC 9(03).                   NBFC0151
003800     05  DEC-MOTIVO                  PIC X(40).
003900     05  FILLER                      PIC X(09).
004000*---------------------------------------------------------------*
004100*    REDEFINICION PARA LA IMPRESION DE LA CARTA DE SANCION:      *
004200*    REFERENCIA "LOAN-nnnnnn" SIN TENER QUE CONCATENAR EN        *
004300*    WORKING-STORAGE CADA VEZ QUE SE IMPRIME UNA CARTA           *
004400*---------------------------------------------------------------*
004500     05  DEC-REFERENCIA-R REDEFINES DEC-APL-ID.
004600         10  DEC-REFERENCIA-NUM      PIC 9(06).
