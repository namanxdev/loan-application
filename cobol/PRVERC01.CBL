000100******************************************************************
000200* FECHA       : 02/12/1996                                       *
000300* PROGRAMADOR : JORGE LUIS HERRERA (JLH)                         *
000400* APLICACION  : PRESTAMOS PERSONALES                             *
000500* PROGRAMA    : PRVERC01                                         *
000600* TIPO        : SUBRUTINA (CALLED)                                *
000700* DESCRIPCION : VALIDA LOS TRES DOCUMENTOS DE IDENTIFICACION DEL  *
000800*             : SOLICITANTE (PAN, AADHAAR, CELULAR), CLASIFICA EL *
000900*             : TIPO DE TITULAR DEL PAN, ARMA LAS MASCARAS PARA   *
001000*             : IMPRESION Y DEVUELVE EL PUNTAJE/DECISION/MOTIVO   *
001100*             : DE LA ETAPA KYC A QUIEN LA INVOQUE.               *
001200* ARCHIVOS    : NO APLICA                                         *
001300* PROGRAMA(S) : NO APLICA, ES INVOCADO POR PRSANC01               *
001400* BPM/RATIONAL: 100413                                            *
001500******************************************************************
001600* BITACORA DE CAMBIOS                                            *
001700*   02/12/1996 JLH SOL-0266  PRIMERA VERSION, SE EXTRAE DE        *
001800*                   PRSANC01 PARA REUTILIZARLA EN OTROS BATCH     *
001900*   18/08/1998 JLH SOL-0288  REVISION Y2K: SIN CAMPOS DE FECHA EN *
002000*                   ESTA RUTINA, NO HUBO HALLAZGOS                *
002100*   30/03/2011 GTZ SOL-0455  PRIMER CLIENTE NBFC (INDIA): SE      *
002200*                   REEMPLAZA LA VALIDACION DE DPI POR PAN Y      *
002300*                   AADHAAR, FORMATO DE 5 ALFA + 4 NUM + 1 ALFA   *
002400*   16/11/2012 GTZ SOL-0467  SE AGREGA LA CLASIFICACION DE        *
002500*                   TITULAR DE PAN SEGUN LA CUARTA POSICION       *
002600*   21/02/2015 GTZ SOL-0489  SE AGREGA LA VALIDACION Y MASCARA    *
002700*                   DEL NUMERO DE CELULAR                        *
002800*   14/01/2024 EDRD NBFC-0118  CUTOVER AL CLIENTE NBFC ACTUAL,    *
002900*                   SE AJUSTA EL DICCIONARIO DE MOTIVOS A INGLES  *
003000*                   PORQUE EL REPORTE LO CONSUME EL CLIENTE       *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                     PRVERC01.
003400 AUTHOR.                         JORGE LUIS HERRERA.
003500 INSTALLATION.                   SOLUCIONES DE CARTERA, S.A.
003600 DATE-WRITTEN.                   02/12/1996.
003700 DATE-COMPILED.
003800 SECURITY.                       USO INTERNO - CLASIFICACION C.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300* ---->CLASE PROPIA PARA VALIDAR QUE LOS PRIMEROS CINCO BYTES DEL
004400*      PAN SEAN TODOS LETRAS, SIN DEPENDER DE FUNCIONES INTRINSICAS
004500     CLASS LETRAS IS                                              SOL0455 
004600* EVITA USAR FUNCTION UPPER-CASE/ALPHABETIC QUE ESTE COMPILADOR NO
004700* TRAIA EN 1996; LA CLASE SE PRUEBA CON 'IS LETRAS' COMO SI FUERA
004800* ALPHABETIC PERO RESTRINGIDA A LAS 26 LETRAS MAYUSCULAS
004900       'A' 'B' 'C' 'D' 'E' 'F' 'G' 'H' 'I' 'J' 'K' 'L' 'M' 'N' 'O'
005000       'P' 'Q' 'R' 'S' 'T' 'U' 'V' 'W' 'X' 'Y' 'Z'.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400*       C A M P O S   D E   T R A B A J O   -   P A N            *
005500******************************************************************
005600 01 WKS-PAN-TRABAJO.
005700* AREA DE TRABAJO DONDE SE ARMA EL PAN A PARTIR DE LOS TRES
005800* SEGMENTOS QUE LLEGAN POR LINKAGE, YA EN MAYUSCULAS
005900    02 WKS-PAN-LETRAS-1          PIC X(05) VALUE SPACES.
006000* LOS CINCO PRIMEROS CARACTERES DEL PAN, SIEMPRE LETRAS SEGUN EL
006100* FORMATO DEL DOCUMENTO DE IDENTIFICACION FISCAL DE LA INDIA
006200    02 WKS-PAN-NUMEROS           PIC X(04) VALUE SPACES.
006300* CUATRO DIGITOS NUMERICOS, POSICIONES 6-9 DEL PAN
006400    02 WKS-PAN-LETRA-2           PIC X(01) VALUE SPACES.
006500* DECIMA Y ULTIMA POSICION DEL PAN, LETRA DE CONTROL
006600* VISTA DE LA CUARTA POSICION DEL PAN, DE DONDE SALE EL TIPO DE
006700* TITULAR (PERSONA, EMPRESA, HUF, ETC.) SEGUN LA NORMA DEL CLIENTE
006800 01 WKS-PAN-CUARTA-R REDEFINES WKS-PAN-TRABAJO.
006900    02 FILLER                    PIC X(03).
007000    02 WKS-PAN-CUARTA-POS        PIC X(01).
007100    02 FILLER                    PIC X(06).
007200* VISTA DEL PAN COMO CADENA CONTINUA DE 10 POSICIONES, USADA EN
007300* LA COMPARACION DE CONTROL DE SOL-0467 (DUPLICADOS DE SOLICITUD)
007400 01 WKS-PAN-COMPLETO-R REDEFINES WKS-PAN-TRABAJO.
007500    02 WKS-PAN-COMPLETO           PIC X(10).
007600 01 WKS-PAN-ES-VALIDO            PIC 9(01) VALUE ZERO.
007700* BANDERA DE FORMATO VALIDO DEL PAN; SOLO VALIDA FORMATO, NO
007800* CONSULTA CONTRA NINGUN PADRON EXTERNO (ESO NO ESTA EN ALCANCE)
007900    88 PAN-FORMATO-VALIDO                  VALUE 1.
008000******************************************************************
008100*       C A M P O S   D E   T R A B A J O   -   A A D H A A R    *
008200******************************************************************
008300 01 WKS-AADHAAR-LIMPIO           PIC X(12) VALUE SPACES.
008400* AADHAAR DE ENTRADA CON LOS GUIONES QUITADOS (EL CLIENTE A VECES
008500* LO ENVIA CON EL FORMATO NNNN-NNNN-NNNN Y A VECES SIN GUIONES)
008600 01 WKS-AADHAAR-DIGITOS          PIC 9(03) COMP VALUE ZERO.
008700* CUENTA DE POSICIONES NUMERICAS ENCONTRADAS; DEBE DAR 12 EN
008800* UN AADHAAR VALIDO
008900 01 WKS-AADHAAR-ES-VALIDO        PIC 9(01) VALUE ZERO.
009000    88 AADHAAR-FORMATO-VALIDO             VALUE 1.
009100* VISTA DEL AADHAAR YA LIMPIO EN BLOQUES, USADA PARA ARMAR LA
009200* MASCARA XXXX-XXXX-nnnn SIN CONCATENAR DIGITO POR DIGITO
009300 01 WKS-AADHAAR-BLOQUES-R REDEFINES WKS-AADHAAR-LIMPIO.
009400    02 WKS-AAD-BLOQUE-1          PIC X(04).
009500    02 WKS-AAD-BLOQUE-2          PIC X(04).
009600    02 WKS-AAD-BLOQUE-3          PIC X(04).
009700******************************************************************
009800*       C A M P O S   D E   T R A B A J O   -   C E L U L A R    *
009900******************************************************************
010000 01 WKS-CEL-ES-VALIDO            PIC 9(01) VALUE ZERO.
010100* BANDERA DE FORMATO VALIDO DEL CELULAR (DIEZ DIGITOS NUMERICOS)
010200    88 CELULAR-FORMATO-VALIDO             VALUE 1.
010300 01 WKS-CEL-BLOQUES.
010400* VISTA DEL CELULAR EN DOS BLOQUES PARA ENMASCARAR SIN CONTAR
010500* POSICIONES UNA POR UNA, IGUAL QUE SE HACE CON EL AADHAAR
010600    02 WKS-CEL-PRIMEROS          PIC X(06) VALUE SPACES.
010700* PRIMEROS SEIS DIGITOS DEL CELULAR, SE DESCARTAN AL ENMASCARAR
010800    02 WKS-CEL-ULTIMOS           PIC X(04) VALUE SPACES.
010900* ULTIMOS CUATRO DIGITOS, LOS UNICOS QUE SE IMPRIMEN EN LA MASCARA
011000******************************************************************
011100*       C O N T A D O R E S   D E L   B A R R I D O               *
011200******************************************************************
011300 01 WKS-CONTADORES-RUTINA.
011400* CONTADORES DE USO LOCAL, TODOS BINARIOS, NO VIAJAN AL LINKAGE
011500    02 WKS-IX                    PIC 9(02) COMP VALUE ZERO.
011600* SUBINDICE DE USO GENERAL PARA LOS PERFORM VARYING DE ESTE
011700* PROGRAMA (CUENTA DE LETRAS DEL PAN, CUENTA DE DIGITOS DEL
011800* AADHAAR); NO GUARDA ESTADO ENTRE UNA VERIFICACION Y LA SIGUIENTE
011900    02 WKS-CONT-LETRAS           PIC 9(02) COMP VALUE ZERO.
012000* CUANTAS DE LAS CINCO PRIMERAS POSICIONES DEL PAN SON LETRAS;
012100* DEBE DAR 5 PARA QUE EL PAN SE CONSIDERE BIEN FORMADO
012200 LINKAGE SECTION.
012300******************************************************************
012400*    D O C U M E N T O S   R E C I B I D O S   D E   PRSANC01    *
012500******************************************************************
012600 01 LK-PAN.
012700* PAN DESGLOSADO EN SUS TRES BLOQUES TAL COMO LO ENTREGA EL
012800* LAYOUT DE ENTRADA DE PRSANC01 (APL-PAN EN PRAPLIC.CPY)
012900    02 LK-PAN-LETRAS-1           PIC X(05).
013000    02 LK-PAN-NUMEROS            PIC X(04).
013100    02 LK-PAN-LETRA-2            PIC X(01).
013200 01 LK-AADHAAR                   PIC X(12).
013300* AADHAAR CRUDO, CON O SIN GUIONES SEGUN LO HAYA CAPTURADO EL
013400* SISTEMA DE ORIGEN
013500 01 LK-CELULAR                   PIC X(10).
013600* CELULAR CRUDO DE DIEZ POSICIONES
013700******************************************************************
013800*    R E S U L T A D O   D E V U E L T O   A   PRSANC01          *
013900******************************************************************
014000 01 LK-PAN-SALIDA                PIC X(10).
014100* PAN RECONSTRUIDO EN UNA SOLA CADENA SI EL FORMATO SALIO VALIDO;
014200* SI NO, QUEDA EN SPACES Y PRSANC01 NO LO USA EN LA CARTA
014300 01 LK-TIPO-TITULAR              PIC X(12).
014400* CLASIFICACION DEL TITULAR SEGUN LA CUARTA POSICION DEL PAN
014500* (SOL-0467); 'UNKNOWN' SI EL PAN NO ES VALIDO O LA LETRA NO ESTA
014600* EN EL CATALOGO
014700 01 LK-AADHAAR-MASCARA           PIC X(14).
014800* MASCARA XXXX-XXXX-nnnn, SOLO LOS ULTIMOS CUATRO DIGITOS VISIBLES
014900 01 LK-CELULAR-MASCARA           PIC X(10).
015000* MASCARA XXXXXXnnnn, SOLO LOS ULTIMOS CUATRO DIGITOS VISIBLES
015100 01 LK-PUNTAJE                   PIC 9(03).
015200* PUNTAJE DE LA ETAPA KYC, ARRANCA EN 100 Y SE CASTIGA POR CADA
015300* DOCUMENTO QUE NO PASE EL FORMATO
015400 01 LK-DECISION                  PIC X(01).
015500* A/V/R DE SALIDA, MISMA CONVENCION QUE LAS DEMAS ETAPAS DE
015600* PRSANC01
015700 01 LK-MOTIVO                    PIC X(40).
015800* MOTIVO TEXTUAL; SOLO SE GUARDA EL PRIMER DOCUMENTO QUE FALLA
015900* (VER GUARDA 'IF LK-MOTIVO = SPACES' EN CADA SECCION DE ABAJO)
016000 PROCEDURE DIVISION USING LK-PAN, LK-AADHAAR, LK-CELULAR,
016100                           LK-PAN-SALIDA, LK-TIPO-TITULAR,
016200                           LK-AADHAAR-MASCARA, LK-CELULAR-MASCARA,
016300                           LK-PUNTAJE, LK-DECISION, LK-MOTIVO.
016400******************************************************************
016500*               S E C C I O N    P R I N C I P A L               *
016600******************************************************************
016700 100-PRINCIPAL SECTION.
016800     PERFORM 110-INICIALIZAR
016900     PERFORM 200-VERIFICA-PAN
017000     PERFORM 300-VERIFICA-AADHAAR
017100     PERFORM 400-VERIFICA-CELULAR
017200     PERFORM 500-FIJA-DECISION
017300     GOBACK.
017400 100-PRINCIPAL-E. EXIT.
017500
017600 110-INICIALIZAR SECTION.
017700     MOVE 100 TO LK-PUNTAJE
017800     MOVE SPACES TO LK-MOTIVO
017900     MOVE SPACES TO LK-PAN-SALIDA
018000     MOVE 'UNKNOWN     ' TO LK-TIPO-TITULAR
018100     MOVE SPACES TO LK-AADHAAR-MASCARA
018200     MOVE SPACES TO LK-CELULAR-MASCARA
018300     MOVE ZERO TO WKS-PAN-ES-VALIDO
018400     MOVE ZERO TO WKS-AADHAAR-ES-VALIDO
018500     MOVE ZERO TO WKS-CEL-ES-VALIDO.
018600 110-INICIALIZAR-E. EXIT.
018700
018800******************************************************************
018900*   SERIE 200 - VERIFICACION DEL PAN (5 ALFA + 4 NUM + 1 ALFA)   *
019000******************************************************************
019100 200-VERIFICA-PAN SECTION.
019200     MOVE LK-PAN-LETRAS-1 TO WKS-PAN-LETRAS-1
019300     MOVE LK-PAN-NUMEROS  TO WKS-PAN-NUMEROS
019400     MOVE LK-PAN-LETRA-2  TO WKS-PAN-LETRA-2
019500     INSPECT WKS-PAN-LETRAS-1 CONVERTING
019600             'abcdefghijklmnopqrstuvwxyz'
019700             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
019800     INSPECT WKS-PAN-LETRA-2  CONVERTING
019900             'abcdefghijklmnopqrstuvwxyz'
020000             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
020100
020200     MOVE ZERO TO WKS-CONT-LETRAS
020300     PERFORM 210-CUENTA-LETRAS-PAN THRU 210-CUENTA-LETRAS-PAN-E
020400             VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 5
020500
020600     IF WKS-CONT-LETRAS = 5 AND WKS-PAN-NUMEROS IS NUMERIC
020700        AND WKS-PAN-LETRA-2 IS LETRAS
020800        SET PAN-FORMATO-VALIDO TO TRUE
020900     ELSE
021000        SET PAN-FORMATO-VALIDO TO FALSE
021100     END-IF
021200
021300     IF PAN-FORMATO-VALIDO
021400        STRING WKS-PAN-LETRAS-1 WKS-PAN-NUMEROS WKS-PAN-LETRA-2
021500               DELIMITED BY SIZE INTO LK-PAN-SALIDA
021600        PERFORM 220-CLASIFICA-TITULAR
021700     ELSE
021800        SUBTRACT 40 FROM LK-PUNTAJE
021900* EL PAN PESA 40 PUNTOS DE LOS 100 DE LA ETAPA KYC, IGUAL QUE EL
022000* AADHAAR; EL CELULAR PESA SOLO 20 (ES EL DOCUMENTO MENOS CRITICO)
022100        MOVE 'PAN missing or invalid format' TO LK-MOTIVO
022200        MOVE 'INVALID' TO LK-TIPO-TITULAR
022300     END-IF.
022400 200-VERIFICA-PAN-E. EXIT.
022500
022600 210-CUENTA-LETRAS-PAN SECTION.
022700* PARRAFO INVOCADO UNA VEZ POR CADA UNA DE LAS CINCO PRIMERAS
022800* POSICIONES DEL PAN (VARYING WKS-IX DE 1 A 5)
022900     IF WKS-PAN-LETRAS-1(WKS-IX:1) IS LETRAS
023000        ADD 1 TO WKS-CONT-LETRAS
023100     END-IF.
023200 210-CUENTA-LETRAS-PAN-E. EXIT.
023300
023400******************************************************************
023500*   SERIE 220 - CLASIFICACION DEL TIPO DE TITULAR DEL PAN        *
023600******************************************************************
023700 220-CLASIFICA-TITULAR SECTION.                                   SOL0467 
023800* LA CUARTA POSICION DEL PAN INDICA EL TIPO DE TITULAR SEGUN EL
023900* ESTANDAR DE LA AUTORIDAD FISCAL DE LA INDIA; SE USA PARA DECIDIR
024000* SI EL SOLICITANTE ES PERSONA NATURAL O ALGUN TIPO DE PERSONA
024100* JURIDICA (SOL-0467, REQUERIDO PARA EL REPORTE DE DUPLICADOS)
024200     EVALUATE WKS-PAN-CUARTA-POS
024300        WHEN 'P' MOVE 'INDIVIDUAL  ' TO LK-TIPO-TITULAR
024400        WHEN 'C' MOVE 'COMPANY     ' TO LK-TIPO-TITULAR
024500        WHEN 'H' MOVE 'HUF         ' TO LK-TIPO-TITULAR
024600        WHEN 'A' MOVE 'AOP         ' TO LK-TIPO-TITULAR
024700        WHEN 'B' MOVE 'BOI         ' TO LK-TIPO-TITULAR
024800        WHEN 'G' MOVE 'GOVERNMENT  ' TO LK-TIPO-TITULAR
024900        WHEN 'J' MOVE 'ARTIF_JUDIC ' TO LK-TIPO-TITULAR
025000        WHEN 'L' MOVE 'LOCAL_AUTH  ' TO LK-TIPO-TITULAR
025100        WHEN 'F' MOVE 'FIRM        ' TO LK-TIPO-TITULAR
025200        WHEN 'T' MOVE 'TRUST       ' TO LK-TIPO-TITULAR
025300        WHEN OTHER
025400             MOVE 'UNKNOWN     ' TO LK-TIPO-TITULAR
025500     END-EVALUATE.
025600 220-CLASIFICA-TITULAR-E. EXIT.
025700
025800******************************************************************
025900*   SERIE 300 - VERIFICACION DEL AADHAAR (12 DIGITOS)            *
026000******************************************************************
026100 300-VERIFICA-AADHAAR SECTION.
026200* EL AADHAAR PUEDE LLEGAR CON GUIONES (NNNN-NNNN-NNNN) O SIN
026300* ELLOS SEGUN EL CANAL DE CAPTURA; SE NORMALIZA ANTES DE CONTAR
026400     MOVE LK-AADHAAR TO WKS-AADHAAR-LIMPIO
026500     INSPECT WKS-AADHAAR-LIMPIO REPLACING ALL '-' BY SPACES
026600* LOS GUIONES SE CAMBIAN POR ESPACIOS, NO SE ELIMINAN, PARA NO
026700* DESPLAZAR LAS POSICIONES QUE RECORRE 310-CUENTA-DIGITOS-AAD
026800     MOVE ZERO TO WKS-AADHAAR-DIGITOS WKS-IX
026900     PERFORM 310-CUENTA-DIGITOS-AAD THRU 310-CUENTA-DIGITOS-AAD-E
027000* DEBEN APARECER EXACTAMENTE 12 DIGITOS EN LAS 12 POSICIONES; SI
027100* HABIA GUION QUEDO UN ESPACIO Y LA CUENTA NO LLEGA A 12
027200             VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 12
027300
027400     IF WKS-AADHAAR-DIGITOS = 12
027500        SET AADHAAR-FORMATO-VALIDO TO TRUE
027600     ELSE
027700        SET AADHAAR-FORMATO-VALIDO TO FALSE
027800     END-IF
027900
028000     IF AADHAAR-FORMATO-VALIDO
028100* LA MASCARA SOLO MUESTRA LOS ULTIMOS 4 DIGITOS, IGUAL QUE EN EL
028200* REPORTE DE RESUMEN Y EN LA CARTA DE SANCION (SOL-0489)
028300        STRING 'XXXX-XXXX-' WKS-AAD-BLOQUE-3
028400               DELIMITED BY SIZE INTO LK-AADHAAR-MASCARA
028500     ELSE
028600        SUBTRACT 40 FROM LK-PUNTAJE
028700        IF LK-MOTIVO = SPACES
028800           MOVE 'Aadhaar missing or invalid format'
028900                TO LK-MOTIVO
029000        END-IF
029100     END-IF.
029200 300-VERIFICA-AADHAAR-E. EXIT.
029300
029400 310-CUENTA-DIGITOS-AAD SECTION.
029500* SE EXIGE DIGITO NUMERICO Y DISTINTO DE ESPACIO PORQUE UN CAMPO
029600* PIC 9 DEJADO EN BLANCO TAMBIEN PASARIA LA PRUEBA IS NUMERIC EN
029700* ALGUNOS COMPILADORES SI NO SE VALIDA APARTE
029800     IF WKS-AADHAAR-LIMPIO(WKS-IX:1) IS NUMERIC
029900        AND WKS-AADHAAR-LIMPIO(WKS-IX:1) NOT = SPACE
030000        ADD 1 TO WKS-AADHAAR-DIGITOS
030100     END-IF.
030200 310-CUENTA-DIGITOS-AAD-E. EXIT.
030300
030400******************************************************************
030500*   SERIE 400 - VERIFICACION DEL CELULAR (10 DIGITOS)            *
030600******************************************************************
030700 400-VERIFICA-CELULAR SECTION.                                    SOL0489 
030800* EL CELULAR ES EL DOCUMENTO DE MENOR PESO (20 PUNTOS); BASTA CON
030900* QUE SEAN DIEZ DIGITOS NUMERICOS, SIN VALIDAR CODIGO DE OPERADOR
031000     MOVE LK-CELULAR TO WKS-CEL-BLOQUES
031100     IF LK-CELULAR IS NUMERIC
031200        SET CELULAR-FORMATO-VALIDO TO TRUE
031300     ELSE
031400        SET CELULAR-FORMATO-VALIDO TO FALSE
031500     END-IF
031600
031700     IF CELULAR-FORMATO-VALIDO
031800* MASCARA DE SEIS X SEGUIDAS DE LOS CUATRO ULTIMOS DIGITOS REALES
031900        STRING 'XXXXXX' WKS-CEL-ULTIMOS
032000               DELIMITED BY SIZE INTO LK-CELULAR-MASCARA
032100     ELSE
032200        SUBTRACT 20 FROM LK-PUNTAJE
032300        IF LK-MOTIVO = SPACES
032400           MOVE 'Mobile number must be 10 digits' TO LK-MOTIVO
032500        END-IF
032600     END-IF.
032700 400-VERIFICA-CELULAR-E. EXIT.
032800
032900******************************************************************
033000*   SERIE 500 - PUNTAJE Y DECISION FINAL DE LA ETAPA KYC         *
033100******************************************************************
033200 500-FIJA-DECISION SECTION.
033300* CIERRE DE LA ETAPA KYC: EL PUNTAJE NUNCA BAJA DE CERO Y SIEMPRE
033400* QUEDA UN MOTIVO, AUNQUE SEA EL DE EXITO, PARA QUE EL REPORTE DE
033500* RESUMEN SIEMPRE TENGA ALGO QUE IMPRIMIR EN LA COLUMNA DE MOTIVO
033600     IF LK-PUNTAJE < 0
033700* PUEDE QUEDAR NEGATIVO SI FALLARON LOS TRES DOCUMENTOS A LA VEZ
033800* (40+40+20 = 100 DE CASTIGO SOBRE UNA BASE DE 100)
033900        MOVE ZERO TO LK-PUNTAJE
034000     END-IF
034100     IF LK-MOTIVO = SPACES
034200        MOVE 'KYC verification passed' TO LK-MOTIVO               NBFC0118
034300     END-IF
034400     IF LK-PUNTAJE >= 70
034500* MISMOS CORTES 70/50 QUE USA PRSANC01 EN 460-DECISION-FINAL PARA
034600* LAS DEMAS ETAPAS, ASI EL CRITERIO DE APROBAR/REVISAR/RECHAZAR ES
034700* CONSISTENTE EN TODO EL PROCESO DE SANCION
034800        MOVE 'A' TO LK-DECISION
034900     ELSE
035000        IF LK-PUNTAJE >= 50
035100           MOVE 'V' TO LK-DECISION
035200        ELSE
035300           MOVE 'R' TO LK-DECISION
035400        END-IF
035500     END-IF.
035600 500-FIJA-DECISION-E. EXIT.
