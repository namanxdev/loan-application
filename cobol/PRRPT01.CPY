000100******************************************************************
000200*    C O P Y B O O K   D E   L I N E A S   D E   R E P O R T E
000300******************************************************************
000400* MIEMBRO     : PRRPT01                                          *
000500* SISTEMA     : PRESTAMOS PERSONALES NBFC (CLIENTE EXTERIOR)     *
000600* ARCHIVO     : REPORTE (132 COLUMNAS, PS DE SALIDA)             *
000700* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000800* FECHA       : 16/01/2024                                       *
000900* DESCRIPCION : MOLDES DE LINEA PARA EL REPORTE DE CARTAS DE     *
001000*             : SANCION Y RESUMEN DE EVALUACION. CADA MOLDE SE   *
001100*             : LLENA EN WORKING-STORAGE Y SE MUEVE A LA LINEA   *
001200*             : DE SALIDA (WKS-LINEA-REPORTE) ANTES DEL WRITE,   *
001300*             : TAL COMO SE ARMABAN LOS REPORTES DE CONSULTA EN  *
001400*             : EDU33013 PERO ESCRIBIENDO A PS EN VEZ DE SYSOUT. *
001500******************************************************************
001600* BITACORA DE CAMBIOS DEL COPYBOOK                               *
001700*   16/01/2024 EDRD TICKET NBFC-0118  PRIMERA VERSION            *
001800*   02/05/2024 EDRD TICKET NBFC-0159  SE AMPLIA WKS-DET-ETAPA    *
001900*                   PARA DEJAR 40 POSICIONES AL TEXTO DE MOTIVO  *
002000******************************************************************
002100*---------------------------------------------------------------*
002200*    SERIE 1 - ENCABEZADO DE CORRIDA                             *
002300*---------------------------------------------------------------*
002400* RENGLON 1 DEL ENCABEZADO: SOLO EL NOMBRE COMERCIAL DEL CLIENTE
002500* NBFC, CENTRADO A OJO EN LA COLUMNA 41 PARA QUE SE VEA BIEN EN
002600* EL PAPEL DE 132 COLUMNAS QUE USA LA IMPRESORA DE LOTE
002700 01  WKS-ENC-LINEA1.
002800     05  FILLER                      PIC X(40) VALUE SPACES.
002900* EL NOMBRE DE LA EMPRESA SE DEJA FIJO EN EL COPYBOOK; SI EL
003000* CLIENTE CAMBIA DE RAZON SOCIAL SE EDITA AQUI, NO EN EL PROGRAMA
003100     05  ENC-L1-EMPRESA              PIC X(29)
003200                               VALUE 'NBFC LOAN SERVICES PVT. LTD.'.
003300     05  FILLER                      PIC X(63) VALUE SPACES.
003400
003500* RENGLON 2: TITULO DEL REPORTE, MISMA LOGICA DE CENTRADO A OJO
003600* QUE EL RENGLON 1
003700 01  WKS-ENC-LINEA2.
003800     05  FILLER                      PIC X(38) VALUE SPACES.
003900     05  ENC-L2-TITULO               PIC X(30)
004000                             VALUE 'LOAN DECISIONING BATCH REPORT'.
004100     05  FILLER                      PIC X(64) VALUE SPACES.
004200
004300* RENGLON 3: FECHA DE CORRIDA; PRSANC01 ARMA ENC-L3-FECHA CON UN
004400* STRING DD/MM/AAAA ANTES DE MOVER ESTE RENGLON A LA LINEA DE
004500* SALIDA, NO SE EDITA AQUI PORQUE EL COPYBOOK NO TIENE PROCEDURE
004600 01  WKS-ENC-LINEA3.
004700     05  FILLER                      PIC X(45) VALUE SPACES.
004800* ROTULO SEGUIDO DE LA FECHA EDITADA POR PRSANC01 EN EL CAMPO
004900* DE ABAJO
005000     05  ENC-L3-ROTULO               PIC X(10) VALUE 'RUN DATE: '.
005100     05  ENC-L3-FECHA                PIC X(10).
005200     05  FILLER                      PIC X(67) VALUE SPACES.
005300
005400* LINEA DE GUIONES USADA COMO SEPARADOR ENTRE EL ENCABEZADO Y EL
005500* CUERPO, Y ENTRE CADA BLOQUE DE CARTA DE SANCION (IDIOMA HEREDADO
005600* DE LOS REPORTES DE CONSULTA DE ESTE SHOP)
005700 01  WKS-SEPARADOR                   PIC X(132) VALUE ALL '-'.
005800
005900*---------------------------------------------------------------*
006000*    SERIE 2 - RESUMEN DE EVALUACION POR SOLICITUD (TODOS LOS    *
006100*    ESTADOS)                                                    *
006200*---------------------------------------------------------------*
006300* CABECERA DEL BLOQUE DE RESUMEN POR SOLICITUD: IDENTIFICADOR,
006400* NOMBRE DEL CLIENTE Y EL FALLO FINAL EN UNA SOLA LINEA DE 132
006500* POSICIONES; SE IMPRIME UNA VEZ POR SOLICITUD LEIDA, SIN IMPORTAR
006600* EL RESULTADO (SANCIONADA, RECHAZADA O EN REVISION)
006700 01  WKS-DET-CABECERA.
006800     05  FILLER                      PIC X(01) VALUE SPACES.
006900* ROTULO FIJO EN INGLES, IGUAL QUE TODOS LOS DEMAS ROTULOS DE
007000* ESTE COPYBOOK (EL REPORTE SE IMPRIME EN INGLES DE NEGOCIO)
007100     05  DCB-ROTULO-ID               PIC X(12) VALUE 'APPLICATION '.
007200* IDENTIFICADOR DE SOLICITUD EDITADO SIN CEROS SUPRIMIDOS, TAL
007300* CUAL LO TRAE APL-ID DEL ARCHIVO DE ENTRADA
007400     05  DCB-ID                      PIC 9(06).
007500     05  FILLER                      PIC X(02) VALUE SPACES.
007600* NOMBRE DEL SOLICITANTE, TRUNCADO A 25 POSICIONES SI VIENE MAS
007700* LARGO EN APL-NOMBRE-CLIENTE
007800     05  DCB-NOMBRE                  PIC X(25).
007900     05  FILLER                      PIC X(02) VALUE SPACES.
008000     05  DCB-ROTULO-ESTADO           PIC X(08) VALUE 'STATUS: '.
008100* SANCTIONED, REJECTED O MANUAL_REVIEW, EL MISMO VALOR QUE SE
008200* GRABA EN DEC-STATUS DEL ARCHIVO DE DECISIONES
008300     05  DCB-ESTADO                  PIC X(13).
008400     05  FILLER                      PIC X(63) VALUE SPACES.
008500
008600* UNA LINEA POR CADA UNA DE LAS CINCO ETAPAS QUE SI ALCANZO A
008700* CORRER (511-IMPRIME-LINEA-ETAPA FILTRA LAS QUE SE SALTARON POR
008800* SALIDA ANTICIPADA): NOMBRE DEL MOTOR, PUNTAJE, DECISION Y MOTIVO
008900 01  WKS-DET-ETAPA.
009000     05  FILLER                      PIC X(03) VALUE SPACES.
009100* NOMBRE DEL MOTOR QUE EVALUO LA ETAPA (SALES VALIDATOR, KYC
009200* VERIFIER, CREDIT ANALYST, INCOME ANALYZER, FRAUD DETECTOR)
009300     05  DET-NOMBRE-ETAPA            PIC X(16).
009400     05  FILLER                      PIC X(02) VALUE SPACES.
009500     05  DET-ROTULO-SCORE            PIC X(07) VALUE 'SCORE: '.
009600* PUNTAJE DE LA ETAPA EN ESCALA 0-100, EDITADO CON CEROS
009700* SUPRIMIDOS PARA QUE NO SE VEAN CEROS A LA IZQUIERDA EN EL LISTADO
009800     05  DET-SCORE                   PIC ZZ9.
009900     05  DET-SOBRE-100               PIC X(04) VALUE '/100'.
010000     05  FILLER                      PIC X(02) VALUE SPACES.
010100* APPROVE, REVIEW O REJECT, TRADUCIDO DE LA BANDERA A/V/R QUE
010200* GUARDA LA TABLA WKS-RESULTADO-ETAPAS DE PRSANC01
010300     05  DET-DECISION                PIC X(08).
010400     05  FILLER                      PIC X(02) VALUE SPACES.
010500     05  DET-MOTIVO                  PIC X(40).                   NBFC0159
010600* MOTIVO TEXTUAL DE LA ETAPA; SE AMPLIO DE 30 A 40 POSICIONES EN
010700* NBFC-0159 PORQUE ALGUNOS MOTIVOS DE CREDITICIO NO CABIAN
010800     05  FILLER                      PIC X(45) VALUE SPACES.
010900
011000* CIERRE DEL BLOQUE DE RESUMEN: EL PUNTAJE PONDERADO DE LAS CINCO
011100* ETAPAS MAS EL MOTIVO QUE QUEDO COMO DECISION FINAL
011200 01  WKS-DET-FINAL.
011300     05  FILLER                      PIC X(03) VALUE SPACES.
011400     05  DFN-ROTULO-SCORE            PIC X(16)
011500                               VALUE 'WEIGHTED SCORE: '.
011600* PUNTAJE PONDERADO CON DOS DECIMALES, LA MISMA ESCALA QUE USA
011700* 460-DECISION-FINAL PARA EL CORTE DE 70 PUNTOS
011800     05  DFN-SCORE                   PIC ZZ9.99.
011900     05  FILLER                      PIC X(02) VALUE SPACES.
012000     05  DFN-ROTULO-MOTIVO           PIC X(08) VALUE 'REASON: '.
012100     05  DFN-MOTIVO                  PIC X(40).
012200* MOTIVO DE LA DECISION FINAL; SI HUBO SALIDA ANTICIPADA ES EL
012300* MOTIVO DE LA ETAPA QUE RECHAZO, NO UN TEXTO GENERICO
012400     05  FILLER                      PIC X(57) VALUE SPACES.
012500
012600*---------------------------------------------------------------*
012700*    SERIE 3 - CARTA DE SANCION (SOLO SOLICITUDES SANCIONADAS)   *
012800*---------------------------------------------------------------*
012900* PRIMERA LINEA DE LA CARTA DE SANCION: NUMERO DE REFERENCIA QUE
013000* EL CLIENTE PUEDE CITAR SI RECLAMA POR TELEFONO O EN SUCURSAL
013100 01  WKS-CARTA-REFERENCIA.
013200     05  FILLER                      PIC X(03) VALUE SPACES.
013300* ROTULO DE LA PRIMERA LINEA DE LA CARTA
013400     05  CRF-ROTULO                  PIC X(18)
013500                               VALUE 'REFERENCE NUMBER: '.
013600     05  CRF-PREFIJO                 PIC X(05) VALUE 'LOAN-'.
013700* MISMO IDENTIFICADOR DE SOLICITUD QUE DCB-ID, PREFIJADO CON
013800* 'LOAN-' PARA QUE NO SE CONFUNDA CON OTRO TIPO DE REFERENCIA
013900     05  CRF-NUMERO                  PIC 9(06).
014000     05  FILLER                      PIC X(100) VALUE SPACES.
014100
014200* NOMBRE DEL CLIENTE Y EL PAN YA ENMASCARADO QUE DEVOLVIO
014300* PRVERC01; NUNCA EL PAN CRUDO DE LA SOLICITUD DE ENTRADA
014400 01  WKS-CARTA-SOLICITANTE.
014500     05  FILLER                      PIC X(03) VALUE SPACES.
014600* ROTULO DEL NOMBRE DEL SOLICITANTE EN LA CARTA DE SANCION
014700     05  CST-ROTULO                  PIC X(16) VALUE 'APPLICANT NAME: '.
014800     05  CST-NOMBRE                  PIC X(25).
014900     05  FILLER                      PIC X(04) VALUE SPACES.
015000     05  CST-ROTULO-PAN              PIC X(05) VALUE 'PAN: '.
015100     05  CST-PAN                     PIC X(10).
015200* DIEZ POSICIONES PORQUE ASI VIENE EL PAN ENMASCARADO DE
015300* PRVERC01 (FORMATO AAAAA9999A CON ASTERISCOS EN EL MEDIO)
015400     05  FILLER                      PIC X(69) VALUE SPACES.
015500
015600* MONTO Y PLAZO SANCIONADOS, LOS MISMOS VALORES QUE EL SISTEMA
015700* DE ORIGEN ENVIO EN LA SOLICITUD (ESTE MOTOR NO LOS AJUSTA)
015800 01  WKS-CARTA-MONTO.
015900     05  FILLER                      PIC X(03) VALUE SPACES.
016000* ROTULO DEL MONTO SANCIONADO
016100     05  CMT-ROTULO                  PIC X(19)
016200                               VALUE 'SANCTIONED AMOUNT: '.
016300     05  CMT-MONEDA                  PIC X(04) VALUE 'Rs. '.
016400     05  CMT-MONTO                   PIC Z,ZZZ,ZZ9.
016500* MONTO EDITADO CON COMAS DE MILLAR, SIN DECIMALES (LOS PRESTAMOS
016600* DE ESTA CARTERA SE OTORGAN EN RUPIAS ENTERAS)
016700     05  FILLER                      PIC X(04) VALUE SPACES.
016800* ROTULO DEL PLAZO, EN LA MISMA LINEA QUE EL MONTO PARA AHORRAR
016900* UN RENGLON DE CARTA
017000     05  CMT-ROTULO-PLAZO            PIC X(08) VALUE 'TENURE: '.
017100     05  CMT-PLAZO                   PIC ZZ9.
017200     05  CMT-PLAZO-TXT               PIC X(07) VALUE ' MONTHS'.
017300     05  FILLER                      PIC X(75) VALUE SPACES.
017400
017500* TASA ANUAL FIJA DE POLITICA COMERCIAL (12 POR CIENTO, SOL-0512)
017600* MAS LA CUOTA MENSUAL CALCULADA EN 431-CALCULA-CUOTA
017700 01  WKS-CARTA-TASA.
017800     05  FILLER                      PIC X(03) VALUE SPACES.
017900* ROTULO DE LA TASA DE INTERES ANUAL
018000     05  CTS-ROTULO                  PIC X(15)
018100                               VALUE 'INTEREST RATE: '.
018200     05  CTS-TASA                    PIC X(17)
018300                               VALUE '12% PER ANNUM'.
018400     05  FILLER                      PIC X(04) VALUE SPACES.
018500* ROTULO DE LA CUOTA MENSUAL, EN LA MISMA LINEA QUE LA TASA
018600     05  CTS-ROTULO-EMI              PIC X(05) VALUE 'EMI: '.
018700     05  CTS-MONEDA                  PIC X(04) VALUE 'Rs. '.
018800     05  CTS-EMI                     PIC ZZZ,ZZ9.99.
018900* CUOTA MENSUAL CON DOS DECIMALES DE CENTAVOS, LA MISMA VISTA
019000* ENTERO/CENTAVOS QUE VALIDA SOL-0133 EN WKS-CRD-CUOTA-R
019100     05  FILLER                      PIC X(74) VALUE SPACES.
019200
019300* PUNTAJE DE BURO DE CREDITO, INFORMATIVO PARA EL CLIENTE; NO
019400* INCLUYE LA ETIQUETA DE CALIFICACION (WKS-CRD-CALIFICACION) PARA
019500* NO EXPONER VOCABULARIO INTERNO DE RIESGO EN UN DOCUMENTO EXTERNO
019600 01  WKS-CARTA-BURO.
019700     05  FILLER                      PIC X(03) VALUE SPACES.
019800* ROTULO DEL PUNTAJE DE BURO EN LA CARTA DE SANCION
019900     05  CBR-ROTULO                  PIC X(14) VALUE 'CREDIT SCORE: '.
020000     05  CBR-PUNTAJE                 PIC ZZ9.
020100* PUNTAJE DE BURO EN LA MISMA ESCALA 300-900 QUE APL-PUNTAJE-BURO
020200     05  FILLER                      PIC X(112) VALUE SPACES.
020300
020400* DOS LINEAS DE TEXTO LEGAL DE VIGENCIA/CONDICIONES, ARMADAS EN
020500* 520-IMPRIME-CARTA CON UN LITERAL DISTINTO POR LINEA SOBRE EL
020600* MISMO MOLDE DE 129 POSICIONES
020700 01  WKS-CARTA-TERMINOS.
020800     05  FILLER                      PIC X(03) VALUE SPACES.
020900     05  CTM-TEXTO                   PIC X(129).
021000
021100*---------------------------------------------------------------*
021200*    SERIE 6 - TOTALES DE CONTROL AL FINALIZAR LA CORRIDA        *
021300*---------------------------------------------------------------*
021400* PRIMERA LINEA DEL TRAILER: TOTAL DE SOLICITUDES LEIDAS EN LA
021500* CORRIDA, PARA QUE OPERACIONES CUADRE CONTRA EL ARCHIVO DE ENTRADA
021600 01  WKS-TRL-LINEA1.
021700     05  FILLER                      PIC X(03) VALUE SPACES.
021800* ROTULOS DEL TRAILER PADDEADOS A 20 POSICIONES PARA QUE LAS
021900* CIFRAS QUEDEN ALINEADAS EN COLUMNA AL IMPRIMIRSE
022000     05  TRL-ROTULO-LEIDOS           PIC X(20)
022100                               VALUE 'RECORDS READ:       '.
022200     05  TRL-LEIDOS                  PIC ZZZ,ZZ9.
022300* HASTA 99,999 SOLICITUDES POR CORRIDA; SI ALGUN DIA EL LOTE
022400* CRECE MAS QUE ESO HAY QUE AMPLIAR ESTE CAMPO
022500     05  FILLER                      PIC X(102) VALUE SPACES.
022600
022700* SEGUNDA LINEA: DESGLOSE DE SANCIONADAS Y RECHAZADAS EN LA
022800* MISMA LINEA PARA AHORRAR RENGLONES DE REPORTE
022900 01  WKS-TRL-LINEA2.
023000     05  FILLER                      PIC X(03) VALUE SPACES.
023100* ROTULO DEL CONTADOR DE SANCIONADAS
023200     05  TRL-ROTULO-SANC             PIC X(20)
023300                               VALUE 'SANCTIONED COUNT:   '.
023400     05  TRL-SANC                    PIC ZZZ,ZZ9.
023500     05  FILLER                      PIC X(04) VALUE SPACES.
023600* ROTULO DEL CONTADOR DE RECHAZADAS, MISMA LINEA QUE SANCIONADAS
023700     05  TRL-ROTULO-RECH             PIC X(20)
023800                               VALUE 'REJECTED COUNT:     '.
023900     05  TRL-RECH                    PIC ZZZ,ZZ9.
024000     05  FILLER                      PIC X(71) VALUE SPACES.
024100
024200* TERCERA LINEA: CUANTAS SOLICITUDES QUEDARON EN REVISION MANUAL,
024300* LAS QUE TOMA EL EQUIPO DE ANALISTAS AL DIA SIGUIENTE
024400 01  WKS-TRL-LINEA3.
024500     05  FILLER                      PIC X(03) VALUE SPACES.
024600* ROTULO DEL CONTADOR DE REVISION MANUAL
024700     05  TRL-ROTULO-REV              PIC X(20)
024800                               VALUE 'MANUAL REVIEW COUNT:'.
024900     05  TRL-REV                     PIC ZZZ,ZZ9.
025000     05  FILLER                      PIC X(102) VALUE SPACES.
025100
025200* CUARTA LINEA: CAPITAL TOTAL DE LA CARTERA SANCIONADA EN LA
025300* CORRIDA, PARA CONCILIAR CONTRA EL SISTEMA DE DESEMBOLSOS
025400 01  WKS-TRL-LINEA4.
025500     05  FILLER                      PIC X(03) VALUE SPACES.
025600* ROTULO DEL TOTAL DE CAPITAL SANCIONADO
025700     05  TRL-ROTULO-PRINCIPAL        PIC X(28)
025800                               VALUE 'TOTAL SANCTIONED PRINCIPAL: '.
025900     05  TRL-MONEDA1                 PIC X(04) VALUE 'Rs. '.
026000     05  TRL-PRINCIPAL               PIC Z,ZZZ,ZZZ,ZZ9.
026100* CAPITAL EN RUPIAS ENTERAS, SIN DECIMALES (IGUAL QUE CMT-MONTO)
026200     05  FILLER                      PIC X(84) VALUE SPACES.
026300
026400* QUINTA Y ULTIMA LINEA DEL TRAILER: SUMA DE LAS CUOTAS MENSUALES
026500* DE TODA LA CARTERA SANCIONADA EN LA CORRIDA (SOL-0334)
026600 01  WKS-TRL-LINEA5.
026700     05  FILLER                      PIC X(03) VALUE SPACES.
026800* ROTULO DEL TOTAL DE CUOTAS; LLEVA SU PROPIO FILLER DE DOS
026900* PUNTOS PORQUE EL LITERAL DE 28 POSICIONES NO TRAE ESPACIO PARA
027000* CUADRAR CON LOS DEMAS ROTULOS DEL TRAILER
027100     05  TRL-ROTULO-EMI              PIC X(28)
027200                               VALUE 'TOTAL SANCTIONED MONTHLY EMI'.
027300     05  FILLER                      PIC X(01) VALUE ':'.
027400     05  TRL-MONEDA2                 PIC X(04) VALUE 'Rs. '.
027500     05  TRL-TOTAL-EMI               PIC ZZ,ZZZ,ZZ9.99.
027600* SUMA DE CUOTAS CON DOS DECIMALES; PUEDE ACUMULAR CENTAVOS DE
027700* MILES DE SOLICITUDES SANCIONADAS EN UNA SOLA CORRIDA
027800     05  FILLER                      PIC X(83) VALUE SPACES.
